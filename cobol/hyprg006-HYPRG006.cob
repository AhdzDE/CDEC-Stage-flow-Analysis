000100       IDENTIFICATION DIVISION.                                           
000200      *=======================*                                           
000300       PROGRAM-ID.    HYPRG006.                                           
000400       AUTHOR.        R OKAFOR.                                           
000500       INSTALLATION.  CA DWR STREAMFLOW DATA SECTION.                     
000600       DATE-WRITTEN.  02/09/1987.                                         
000700       DATE-COMPILED. 11/02/2014.                                         
000800       SECURITY.      NIVEL BASICO.                                       
000900      *-----------------------------------------------------------        
001000      * SECTION: HYDROLOGIC DATA - BATCH REPORTING UNIT                   
001100      *-----------------------------------------------------------        
001200      * PURPOSE:  READ THE WDL OBSERVATION EXTRACT, SKIP COMMENT          
001300      *           LINES, GROUP THE VALID READINGS BY CALENDAR             
001400      *           YEAR, PRODUCE THE YEARLY FLOW SUMMARY (SAME             
001500      *           STATISTICS AS HYPRG005) AS A DELIMITED OUTPUT           
001600      *           FILE AND/OR A PRINTED TABLE.                            
001700      *-----------------------------------------------------------        
001800      *--------------> MAINTENANCE HISTORY <----------------------        
001900      * DATE       INIT  TKT/REQ   DESCRIPTION                            
002000      * ---------  ----  --------  -----------------------------          
002100      * 02/09/1987 ROKF  ORIG-002  ORIGINAL PROGRAM - BUILT FOR           
002200      *                            THE WDL EXTRACT, COPIED THE            
002300      *                            CDEC SUMMARY SHAPE (HYPRG005).         
002400      * 19/11/1989 ROKF  SWR-0188  OPTIONAL DELIMITED OUTPUT FILE         
002500      *                            SWITCH, SAME AS HYPRG005.              
002600      * 07/05/1993 ROKF  SWR-0221  25/50/95/99 PCTL RANK FORMULA.         
002700      * 04/01/1996 LFEN  SWR-0260  ROUNDING TO HALF-AWAY-FROM-            
002800      *                            -ZERO PER STATE AUDIT FINDING.         
002900      * 21/09/1998 LFEN  Y2K-0031  YEAR-2000: 4-DIGIT YEAR STORED         
003000      *                            AND COMPARED THROUGHOUT.               
003100      * 30/01/1999 LFEN  Y2K-0058  Y2K FOLLOW-UP - CHECKED PARSE          
003200      *                            AGAINST 1999/2000 TEST DECK.           
003300      * 08/03/2002 MORT  SWR-0297  WDL STARTED SHIPPING A HEADER          
003400      *                            COMMENT LINE ('#...') ON EVERY         
003500      *                            EXTRACT - ADDED THE SKIP LOGIC         
003600      *                            AND THE TWO-FIELD-ONLY READER.         
003700      * 11/02/2014 DNAK  SWR-0402  ABORT IF ZERO VALID RECORDS            
003800      *                            REMAIN AFTER PARSING, SAME             
003900      *                            RULE AS HYPRG005.                      
004000      *-----------------------------------------------------------        
004100       ENVIRONMENT DIVISION.                                              
004200      *====================*                                              
004300       CONFIGURATION SECTION.                                             
004400      *---------------------*                                             
004500       SPECIAL-NAMES.                                                     
004600           C01 IS TOP-OF-FORM                                             
004700           CLASS WS-CLASSE-NUMERICA IS "0" THRU "9" "."                   
004800               "-" "+" " "                                                
004900           CLASS WS-CLASSE-DIGITOS  IS "0" THRU "9"                       
005000           .                                                              
005100       INPUT-OUTPUT SECTION.                                              
005200      *---------------------*                                             
005300       FILE-CONTROL.                                                      
005400           SELECT F-OBSERVACOES ASSIGN TO "WDLOBS"                        
005500                  ORGANIZATION LINE SEQUENTIAL                            
005600                  FILE STATUS   IS WS-FS-OBS                              
005700           .                                                              
005800           SELECT F-RESUMO-ANO ASSIGN TO "ANOSUMRY"                       
005900                  ORGANIZATION LINE SEQUENTIAL                            
006000                  FILE STATUS   IS WS-FS-RES                              
006100           .                                                              
006200       DATA DIVISION.                                                     
006300      *=============*                                                     
006400       FILE SECTION.                                                      
006500      *------------*                                                      
006600       FD  F-OBSERVACOES                                                  
006700           LABEL RECORD STANDARD                                          
006800           RECORDING MODE F                                               
006900           .                                                              
007000       01  REG-OBSERVACAO            PIC X(80).                           
007100       FD  F-RESUMO-ANO                                                   
007200           LABEL RECORD STANDARD                                          
007300           RECORDING MODE F                                               
007400           .                                                              
007500       01  REG-RESUMO-ANO            PIC X(130).                          
007600       WORKING-STORAGE SECTION.                                           
007700      *-----------------------*                                           
007800       01  FILLER                    PIC X(35)       VALUE                
007900           '**** START OF WORKING-STORAGE *****'.                         
008000      *-----> RUN-CONTROL SWITCHES AND FILE STATUS BYTES                  
008100       01  WS-AREA-CONTROLE.                                              
008200           05  WS-FS-OBS             PIC X(02).                           
008300           05  WS-FS-RES             PIC X(02).                           
008400           05  WS-SWITCH-SAIDA       PIC X(01).                           
008500               88  WS-SAIDA-ARQUIVO       VALUE "F".                      
008600               88  WS-SAIDA-RELATORIO     VALUE "R".                      
008700               88  WS-SAIDA-AMBOS         VALUE "A".                      
008800           05  WS-MSG                PIC X(30).                           
008900           05  WS-FS-MSG             PIC X(02).                           
009000           05  FILLER                PIC X(04).                           
009100      *-----> COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP            
009200       01  WS-AREA-CONTADORES.                                            
009300           05  WS-CT-LIDOS           PIC 9(06)       COMP.                
009400           05  WS-CT-COMENTARIOS     PIC 9(06)       COMP.                
009500           05  WS-CT-VALIDOS         PIC 9(06)       COMP.                
009600           05  WS-CT-ANOS            PIC 9(04)       COMP.                
009700           05  WS-IX-I               PIC 9(06)       COMP.                
009800           05  WS-IX-J               PIC 9(06)       COMP.                
009900           05  WS-IX-PASSADA         PIC 9(06)       COMP.                
010000           05  WS-IX-K               PIC 9(06)       COMP.                
010100           05  WS-IX-INICIO-GRUPO    PIC 9(06)       COMP.                
010200           05  WS-IX-FIM-GRUPO       PIC 9(06)       COMP.                
010300           05  WS-IX-ENXUGAR         PIC 9(02)       COMP.                
010400           05  WS-IX-LC              PIC 9(02)       COMP.                
010500           05  WS-CT-PARTES          PIC 9(02)       COMP.                
010600           05  WS-AC-QTD-GRUPO       PIC 9(06)       COMP.                
010700           05  FILLER                PIC X(04).                           
010800      *-----> MAXIMUM TABLE SIZE - THE BATCH WINDOW HAS NEVER SEEN        
010900      *       MORE THAN A FEW THOUSAND READINGS PER FILE.                 
011000       01  WS-LIMITES.                                                    
011100           05  WS-MAX-DETALHE        PIC 9(06) COMP  VALUE 4000.          
011200           05  FILLER                PIC X(04).                           
011300      *-----> DETAIL TABLE, ONE ENTRY PER VALID READING. SORTED           
011400      *       ASCENDING BY (YEAR, VALUE) BY 060-ORDENAR-TABELA SO         
011500      *       THE CONTROL BREAK AT 070 ALSO GIVES SORTED GROUPS           
011600      *       FOR THE PERCENTILE RANK FORMULA.                            
011700       01  WS-TABELA-DETALHE.                                             
011800           05  WS-TD-ENTRADA OCCURS 4000 TIMES.                           
011900               10  WS-TD-ANO         PIC 9(04).                           
012000               10  WS-TD-VALOR       PIC S9(07)V9(06).                    
012100           05  FILLER                PIC X(04).                           
012200       01  WS-TD-TEMP.                                                    
012300           05  WS-TD-TEMP-ANO        PIC 9(04).                           
012400           05  WS-TD-TEMP-VALOR      PIC S9(07)V9(06).                    
012500           05  FILLER                PIC X(04).                           
012600      *-----> INPUT LINE, COMMENT-CHECK AREA, DELIMITED FIELDS            
012700       77  WS-LINHA-ENTRADA          PIC X(80).                           
012800       01  WS-AREA-COMENTARIO.                                            
012900           05  WS-LC-ENTRADA         PIC X(80).                           
013000           05  WS-LINHA-COMENTARIO   PIC X(01).                           
013100               88  WS-E-COMENTARIO       VALUE "S".                       
013200               88  WS-NAO-COMENTARIO     VALUE "N".                       
013300           05  FILLER                PIC X(04).                           
013400       01  WS-AREA-CAMPOS.                                                
013500           05  WS-CAMPO-DATA-HORA    PIC X(19).                           
013600           05  WS-CAMPO-VALOR        PIC X(12).                           
013700           05  FILLER                PIC X(04).                           
013800      *-----> DATE-TIME PARSE AREA - TWO ALTERNATE LAYOUTS OF THE         
013900      *       SAME NINETEEN BYTES, ONE PER SUPPLIER CONVENTION.           
014000       01  WS-AREA-DATA-HORA.                                             
014100           05  WS-DH-TEXTO           PIC X(19).                           
014200           05  WS-DH-FORMATO-ISO REDEFINES WS-DH-TEXTO.                   
014300               10  WS-DH-ISO-ANO     PIC 9(04).                           
014400               10  FILLER            PIC X(01).                           
014500               10  WS-DH-ISO-MES     PIC 9(02).                           
014600               10  FILLER            PIC X(01).                           
014700               10  WS-DH-ISO-DIA     PIC 9(02).                           
014800               10  FILLER            PIC X(09).                           
014900           05  WS-DH-FORMATO-USA REDEFINES WS-DH-TEXTO.                   
015000               10  WS-DH-USA-MES     PIC 9(02).                           
015100               10  FILLER            PIC X(01).                           
015200               10  WS-DH-USA-DIA     PIC 9(02).                           
015300               10  FILLER            PIC X(01).                           
015400               10  WS-DH-USA-ANO     PIC 9(04).                           
015500               10  FILLER            PIC X(09).                           
015600           05  WS-DH-VALIDA          PIC X(01).                           
015700               88  WS-DATA-HORA-VALIDA    VALUE "S".                      
015800               88  WS-DATA-HORA-INVALIDA  VALUE "N".                      
015900           05  WS-ANO-CANDIDATO      PIC 9(04).                           
016000           05  FILLER                PIC X(04).                           
016100      *-----> VALUE PARSE AREA - TEXT VIEW, SIGN/SPLIT WORK AREA.         
016200      *       NO INTRINSIC FUNCTION IS USED - SAME HAND METHOD            
016300      *       USED SINCE THIS SHOP DROPPED THE OLD NUMVAL MACRO           
016400      *       LIBRARY IN 1986.                                            
016500       01  WS-AREA-VALOR.                                                 
016600           05  WS-VL-TEXTO           PIC X(12).                           
016700           05  WS-VL-NUMERICO REDEFINES WS-VL-TEXTO                       
016800                                     PIC S9(08)V9(04).                    
016900           05  WS-VL-ENXUTO          PIC X(12).                           
017000           05  WS-VL-SINAL           PIC X(01).                           
017100           05  WS-VL-PARTE-INT       PIC X(07) JUSTIFIED RIGHT.           
017200           05  WS-VL-PARTE-INT-NUM REDEFINES WS-VL-PARTE-INT              
017300                                     PIC 9(07).                           
017400           05  WS-VL-PARTE-DEC       PIC X(04).                           
017500           05  WS-VL-FRACAO-4        PIC 9(04).                           
017600           05  WS-VL-CANDIDATO       PIC S9(07)V9(06) COMP.               
017700           05  WS-VL-VALIDO          PIC X(01).                           
017800               88  WS-VALOR-VALIDO       VALUE "S".                       
017900               88  WS-VALOR-INVALIDO     VALUE "N".                       
018000           05  FILLER                PIC X(04).                           
018100      *-----> GENERIC LEFT-TRIM WORK AREA - SHARED BY ANY FIELD           
018200      *       THAT NEEDS LEADING BLANKS STRIPPED.                         
018300       01  WS-AREA-ENXUGAR.                                               
018400           05  WS-TX-ENTRADA         PIC X(40).                           
018500           05  WS-TX-SAIDA           PIC X(40).                           
018600           05  FILLER                PIC X(04).                           
018700      *-----> ACCUMULATORS FOR ONE YEAR-GROUP                             
018800       01  WS-AREA-ACUMULADOR.                                            
018900           05  WS-AC-SOMA            PIC S9(09)V9(06) COMP.               
019000           05  WS-AC-MEDIA           PIC S9(07)V9(06) COMP.               
019100           05  WS-AC-MINIMO          PIC S9(07)V9(06) COMP.               
019200           05  WS-AC-MAXIMO          PIC S9(07)V9(06) COMP.               
019300           05  WS-PCT-FRACAO         PIC 9V9(06)      COMP.               
019400           05  WS-PCT-POSTO          PIC S9(06)V9(06) COMP.               
019500           05  WS-PCT-POSTO-INTEIRO  PIC S9(06)       COMP.               
019600           05  WS-PCT-FRACIONARIO    PIC S9V9(06)     COMP.               
019700           05  WS-PCT-RESULTADO      PIC S9(07)V9(06) COMP.               
019800           05  WS-PCT-25             PIC S9(07)V9(06) COMP.               
019900           05  WS-PCT-50             PIC S9(07)V9(06) COMP.               
020000           05  WS-PCT-95             PIC S9(07)V9(06) COMP.               
020100           05  WS-PCT-99             PIC S9(07)V9(06) COMP.               
020200           05  FILLER                PIC X(04).                           
020300      *-----> DELIMITED OUTPUT RECORD FOR F-RESUMO-ANO                    
020400       01  WS-REG-RESUMO-ANO.                                             
020500           05  WS-RA-ANO             PIC 9(04).                           
020600           05  WS-RA-MEDIA           PIC S9(07)V9(06).                    
020700           05  WS-RA-MAXIMO          PIC S9(07)V9(06).                    
020800           05  WS-RA-MINIMO          PIC S9(07)V9(06).                    
020900           05  WS-RA-MEDIANA         PIC S9(07)V9(06).                    
021000           05  WS-RA-PCT25           PIC S9(07)V9(06).                    
021100           05  WS-RA-PCT50           PIC S9(07)V9(06).                    
021200           05  WS-RA-PCT95           PIC S9(07)V9(06).                    
021300           05  WS-RA-PCT99           PIC S9(07)V9(06).                    
021400           05  FILLER                PIC X(04).                           
021500      *-----> PRINTED REPORT LINES                                        
021600       01  WS-DATA-CAB               PIC X(10).                           
021700       01  WS-CAB1.                                                       
021800           05  FILLER                PIC X(01)  VALUE SPACES.             
021900           05  WS-DATA-CAB1          PIC X(10).                           
022000           05  FILLER                PIC X(04)  VALUE SPACES.             
022100           05  FILLER                PIC X(45)  VALUE                     
022200               "WDL YEARLY FLOW SUMMARY - HYPRG006".                      
022300           05  FILLER                PIC X(20)  VALUE SPACES.             
022400       01  WS-CAB2.                                                       
022500           05  FILLER                PIC X(01)  VALUE SPACES.             
022600           05  FILLER                PIC X(06)  VALUE "YEAR".             
022700           05  FILLER                PIC X(02)  VALUE SPACES.             
022800           05  FILLER                PIC X(16)  VALUE "AVG FLOW".         
022900           05  FILLER                PIC X(16)  VALUE "MAX FLOW".         
023000           05  FILLER                PIC X(16)  VALUE "MIN FLOW".         
023100           05  FILLER                PIC X(16)  VALUE "MEDIAN".           
023200           05  FILLER                PIC X(13)  VALUE "25%".              
023300           05  FILLER                PIC X(13)  VALUE "50%".              
023400           05  FILLER                PIC X(13)  VALUE "95%".              
023500           05  FILLER                PIC X(13)  VALUE "99%".              
023600       01  WS-LINHA-RELATORIO.                                            
023700           05  FILLER                PIC X(01)  VALUE SPACES.             
023800           05  WS-LR-ANO             PIC 9(04).                           
023900           05  FILLER                PIC X(04)  VALUE SPACES.             
024000           05  WS-LR-MEDIA           PIC -ZZZZZ9.999999.                  
024100           05  FILLER                PIC X(02)  VALUE SPACES.             
024200           05  WS-LR-MAXIMO          PIC -ZZZZZ9.999999.                  
024300           05  FILLER                PIC X(02)  VALUE SPACES.             
024400           05  WS-LR-MINIMO          PIC -ZZZZZ9.999999.                  
024500           05  FILLER                PIC X(02)  VALUE SPACES.             
024600           05  WS-LR-MEDIANA         PIC -ZZZZZ9.999999.                  
024700           05  FILLER                PIC X(02)  VALUE SPACES.             
024800           05  WS-LR-PCT25           PIC -ZZZZZ9.999999.                  
024900           05  FILLER                PIC X(02)  VALUE SPACES.             
025000           05  WS-LR-PCT50           PIC -ZZZZZ9.999999.                  
025100           05  FILLER                PIC X(02)  VALUE SPACES.             
025200           05  WS-LR-PCT95           PIC -ZZZZZ9.999999.                  
025300           05  FILLER                PIC X(02)  VALUE SPACES.             
025400           05  WS-LR-PCT99           PIC -ZZZZZ9.999999.                  
025500           05  FILLER                PIC X(02)  VALUE SPACES.             
025600       77  WS-HIFEN                  PIC X(80) VALUE ALL "-".             
025700       01  FILLER                    PIC X(35)       VALUE                
025800           '****** END OF WORKING-STORAGE ******'.                        
025900      *                                                                   
026000       PROCEDURE DIVISION.                                                
026100      *==================*                                                
026200      *-----------------------------------------------------------        
026300      *    MAIN PROCESS                                                   
026400      *-----------------------------------------------------------        
026500       000-HYPRG006.                                                      
026600                                                                          
026700           PERFORM 010-INICIAR                                            
026800           PERFORM 030-PROCESSAR UNTIL WS-FS-OBS = "10"                   
026900           PERFORM 050-ENCERRAR-LEITURA                                   
027000           PERFORM 060-ORDENAR-TABELA                                     
027100           PERFORM 070-CALCULAR-E-EMITIR-RESUMOS                          
027200           PERFORM 090-TERMINAR                                           
027300           STOP RUN                                                       
027400           .                                                              
027500      *-----------------------------------------------------------        
027600      *    OPENING PROCEDURES                                             
027700      *-----------------------------------------------------------        
027800       010-INICIAR.                                                       
027900                                                                          
028000           DISPLAY "HYDROLOGIC DATA SECTION - HYPRG006"                   
028100           DISPLAY "WDL YEARLY FLOW SUMMARY"                              
028200           DISPLAY "-------------------------------------------"          
028300                                                                          
028400           PERFORM 015-DATA-HORA                                          
028500           PERFORM 020-ABRIR-ARQUIVOS                                     
028600                                                                          
028700           ACCEPT WS-SWITCH-SAIDA FROM SYSIN                              
028800                                                                          
028900           MOVE ZERO TO WS-CT-LIDOS WS-CT-VALIDOS WS-CT-ANOS              
029000           MOVE ZERO TO WS-CT-COMENTARIOS                                 
029100           PERFORM 025-LER-OBSERVACAO                                     
029200           .                                                              
029300      *-----------------------------------------------------------        
029400      *    SYSTEM DATE FOR THE REPORT HEADING                             
029500      *-----------------------------------------------------------        
029600       015-DATA-HORA.                                                     
029700                                                                          
029800           ACCEPT WS-DATA-CAB FROM DATE                                   
029900           .                                                              
030000      *-----------------------------------------------------------        
030100      *    OPEN FILES                                                     
030200      *-----------------------------------------------------------        
030300       020-ABRIR-ARQUIVOS.                                                
030400                                                                          
030500           OPEN INPUT F-OBSERVACOES                                       
030600           IF WS-FS-OBS NOT = "00"                                        
030700              MOVE "ERROR OPENING WDLOBS"     TO WS-MSG                   
030800              MOVE WS-FS-OBS                  TO WS-FS-MSG                
030900              GO TO 999-ERRO                                              
031000           END-IF                                                         
031100                                                                          
031200           IF WS-SAIDA-ARQUIVO OR WS-SAIDA-AMBOS                          
031300              OPEN OUTPUT F-RESUMO-ANO                                    
031400              IF WS-FS-RES NOT = "00"                                     
031500                 MOVE "ERROR OPENING ANOSUMRY" TO WS-MSG                  
031600                 MOVE WS-FS-RES                TO WS-FS-MSG               
031700                 GO TO 999-ERRO                                           
031800              END-IF                                                      
031900           END-IF                                                         
032000           .                                                              
032100      *-----------------------------------------------------------        
032200      *    READ ONE OBSERVATION LINE                                      
032300      *-----------------------------------------------------------        
032400       025-LER-OBSERVACAO.                                                
032500                                                                          
032600           READ F-OBSERVACOES INTO WS-LINHA-ENTRADA                       
032700           IF WS-FS-OBS NOT = "00" AND "10"                               
032800              MOVE "ERROR READING WDLOBS"     TO WS-MSG                   
032900              MOVE WS-FS-OBS                  TO WS-FS-MSG                
033000              GO TO 999-ERRO                                              
033100           ELSE                                                           
033200              IF WS-FS-OBS = "00"                                         
033300                 ADD 1 TO WS-CT-LIDOS                                     
033400              END-IF                                                      
033500           END-IF                                                         
033600           .                                                              
033700      *-----------------------------------------------------------        
033800      *    SKIP COMMENT LINES, VALIDATE THE REST, ACCUMULATE              
033900      *-----------------------------------------------------------        
034000       030-PROCESSAR.                                                     
034100                                                                          
034200           PERFORM 031-VERIFICAR-COMENTARIO                               
034300                                                                          
034400           IF WS-NAO-COMENTARIO                                           
034500              PERFORM 032-EXTRAIR-CAMPOS                                  
034600              PERFORM 040-VALIDAR-DATA-HORA                               
034700              PERFORM 042-VALIDAR-VALOR                                   
034800              IF WS-DATA-HORA-VALIDA AND WS-VALOR-VALIDO                  
034900                 PERFORM 044-ACUMULAR-DETALHE                             
035000              END-IF                                                      
035100           ELSE                                                           
035200              ADD 1 TO WS-CT-COMENTARIOS                                  
035300           END-IF                                                         
035400                                                                          
035500           PERFORM 025-LER-OBSERVACAO                                     
035600           .                                                              
035700      *-----------------------------------------------------------        
035800      *    FIND FIRST NON-BLANK CHARACTER - IS IT '#' ?                   
035900      *-----------------------------------------------------------        
036000       031-VERIFICAR-COMENTARIO.                                          
036100                                                                          
036200           SET WS-NAO-COMENTARIO TO TRUE                                  
036300           MOVE WS-LINHA-ENTRADA TO WS-LC-ENTRADA                         
036400           MOVE 1 TO WS-IX-LC                                             
036500           PERFORM 0311-AVANCAR-BRANCO-LC                                 
036600               UNTIL WS-IX-LC > 80                                        
036700               OR WS-LC-ENTRADA(WS-IX-LC:1) NOT = SPACE                   
036800                                                                          
036900           IF WS-IX-LC <= 80                                              
037000              IF WS-LC-ENTRADA(WS-IX-LC:1) = "#"                          
037100                 SET WS-E-COMENTARIO TO TRUE                              
037200              END-IF                                                      
037300           END-IF                                                         
037400           .                                                              
037500                                                                          
037600       0311-AVANCAR-BRANCO-LC.                                            
037700                                                                          
037800           ADD 1 TO WS-IX-LC                                              
037900           .                                                              
038000      *-----------------------------------------------------------        
038100      *    SPLIT THE LINE - FIRST TWO FIELDS ONLY, REST IGNORED           
038200      *-----------------------------------------------------------        
038300       032-EXTRAIR-CAMPOS.                                                
038400                                                                          
038500           MOVE SPACES TO WS-AREA-CAMPOS                                  
038600           UNSTRING WS-LINHA-ENTRADA DELIMITED BY ","                     
038700               INTO WS-CAMPO-DATA-HORA                                    
038800                    WS-CAMPO-VALOR                                        
038900           .                                                              
039000      *-----------------------------------------------------------        
039100      *    PARSE THE DATE-TIME (ISO OR US FORMAT), GET THE YEAR           
039200      *-----------------------------------------------------------        
039300       040-VALIDAR-DATA-HORA.                                             
039400                                                                          
039500           SET WS-DATA-HORA-INVALIDA TO TRUE                              
039600           MOVE WS-CAMPO-DATA-HORA TO WS-TX-ENTRADA                       
039700           PERFORM 041-ENXUGAR-CAMPO                                      
039800           MOVE WS-TX-SAIDA(1:19) TO WS-DH-TEXTO                          
039900                                                                          
040000           IF WS-DH-TEXTO(5:1) = "-"                                      
040100              IF WS-DH-ISO-ANO IS NUMERIC                                 
040200                 AND WS-DH-ISO-MES IS NUMERIC                             
040300                 AND WS-DH-ISO-DIA IS NUMERIC                             
040400                 MOVE WS-DH-ISO-ANO TO WS-ANO-CANDIDATO                   
040500                 SET WS-DATA-HORA-VALIDA TO TRUE                          
040600              END-IF                                                      
040700           ELSE                                                           
040800              IF WS-DH-TEXTO(3:1) = "/"                                   
040900                 IF WS-DH-USA-ANO IS NUMERIC                              
041000                    AND WS-DH-USA-MES IS NUMERIC                          
041100                    AND WS-DH-USA-DIA IS NUMERIC                          
041200                    MOVE WS-DH-USA-ANO TO WS-ANO-CANDIDATO                
041300                    SET WS-DATA-HORA-VALIDA TO TRUE                       
041400                 END-IF                                                   
041500              END-IF                                                      
041600           END-IF                                                         
041700           .                                                              
041800      *-----------------------------------------------------------        
041900      *    GENERIC LEFT-TRIM - FIND FIRST NON-BLANK, MOVE THE             
042000      *    REMAINDER LEFT-JUSTIFIED INTO THE OUTPUT WORK AREA             
042100      *-----------------------------------------------------------        
042200       041-ENXUGAR-CAMPO.                                                 
042300                                                                          
042400           MOVE 1 TO WS-IX-ENXUGAR                                        
042500           PERFORM 0411-AVANCAR-BRANCO                                    
042600               UNTIL WS-IX-ENXUGAR > 40                                   
042700               OR WS-TX-ENTRADA(WS-IX-ENXUGAR:1) NOT = SPACE              
042800                                                                          
042900           MOVE SPACES TO WS-TX-SAIDA                                     
043000           IF WS-IX-ENXUGAR < 40                                          
043100              MOVE WS-TX-ENTRADA(WS-IX-ENXUGAR:) TO WS-TX-SAIDA           
043200           END-IF                                                         
043300           .                                                              
043400                                                                          
043500       0411-AVANCAR-BRANCO.                                               
043600                                                                          
043700           ADD 1 TO WS-IX-ENXUGAR                                         
043800           .                                                              
043900      *-----------------------------------------------------------        
044000      *    PARSE THE OBSERVED VALUE WITHOUT AN INTRINSIC FUNCTION         
044100      *-----------------------------------------------------------        
044200       042-VALIDAR-VALOR.                                                 
044300                                                                          
044400           SET WS-VALOR-INVALIDO TO TRUE                                  
044500           MOVE SPACE TO WS-VL-SINAL                                      
044600           MOVE ZERO  TO WS-CT-PARTES WS-VL-FRACAO-4                      
044700                                                                          
044800           MOVE WS-CAMPO-VALOR TO WS-TX-ENTRADA                           
044900           PERFORM 041-ENXUGAR-CAMPO                                      
045000           MOVE WS-TX-SAIDA(1:12) TO WS-VL-ENXUTO                         
045100                                                                          
045200           IF WS-VL-ENXUTO NOT = SPACES                                   
045300              AND WS-VL-ENXUTO IS WS-CLASSE-NUMERICA                      
045400              PERFORM 043-SEPARAR-SINAL-E-PARTES                          
045500           END-IF                                                         
045600           .                                                              
045700                                                                          
045800       043-SEPARAR-SINAL-E-PARTES.                                        
045900                                                                          
046000           IF WS-VL-ENXUTO(1:1) = "-" OR WS-VL-ENXUTO(1:1) = "+"          
046100              MOVE WS-VL-ENXUTO(1:1)  TO WS-VL-SINAL                      
046200              MOVE WS-VL-ENXUTO(2:11) TO WS-VL-ENXUTO                     
046300           END-IF                                                         
046400                                                                          
046500           UNSTRING WS-VL-ENXUTO DELIMITED BY "."                         
046600               INTO WS-VL-PARTE-INT WS-VL-PARTE-DEC                       
046700               TALLYING IN WS-CT-PARTES                                   
046800                                                                          
046900           INSPECT WS-VL-PARTE-INT REPLACING ALL SPACE BY "0"             
047000                                                                          
047100           IF WS-VL-PARTE-INT IS NUMERIC                                  
047200              IF WS-CT-PARTES < 2                                         
047300                 COMPUTE WS-VL-CANDIDATO = WS-VL-PARTE-INT-NUM            
047400                 SET WS-VALOR-VALIDO TO TRUE                              
047500              ELSE                                                        
047600                INSPECT WS-VL-PARTE-DEC REPLACING ALL SPACE BY "0"        
047700                 IF WS-VL-PARTE-DEC IS NUMERIC                            
047800                    PERFORM 0431-MONTAR-VALOR-DECIMAL                     
047900                    SET WS-VALOR-VALIDO TO TRUE                           
048000                 END-IF                                                   
048100              END-IF                                                      
048200           END-IF                                                         
048300                                                                          
048400           IF WS-VALOR-VALIDO AND WS-VL-SINAL = "-"                       
048500              COMPUTE WS-VL-CANDIDATO = WS-VL-CANDIDATO * -1              
048600           END-IF                                                         
048700           .                                                              
048800      *-----------------------------------------------------------        
048900      *    BUILD THE SCALED VALUE FROM THE DIGIT-STRING FRACTION          
049000      *-----------------------------------------------------------        
049100       0431-MONTAR-VALOR-DECIMAL.                                         
049200                                                                          
049300           MOVE WS-VL-PARTE-DEC TO WS-VL-FRACAO-4                         
049400           COMPUTE WS-VL-CANDIDATO =                                      
049500               WS-VL-PARTE-INT-NUM + (WS-VL-FRACAO-4 / 10000)             
049600           .                                                              
049700      *-----------------------------------------------------------        
049800      *    ADD ONE VALID ENTRY TO THE DETAIL TABLE                        
049900      *-----------------------------------------------------------        
050000       044-ACUMULAR-DETALHE.                                              
050100                                                                          
050200           IF WS-CT-VALIDOS < WS-MAX-DETALHE                              
050300              ADD 1 TO WS-CT-VALIDOS                                      
050400              MOVE WS-ANO-CANDIDATO TO WS-TD-ANO(WS-CT-VALIDOS)           
050500              MOVE WS-VL-CANDIDATO  TO WS-TD-VALOR(WS-CT-VALIDOS)         
050600           END-IF                                                         
050700           .                                                              
050800      *-----------------------------------------------------------        
050900      *    ABORT WHEN ZERO VALID RECORDS REMAIN - SWR-0402                
051000      *-----------------------------------------------------------        
051100       050-ENCERRAR-LEITURA.                                              
051200                                                                          
051300           IF WS-CT-VALIDOS = 0                                           
051400              MOVE "NO VALID RECORDS AFTER PARSING"  TO WS-MSG            
051500              MOVE "  "                               TO WS-FS-MSG        
051600              GO TO 999-ERRO                                              
051700           END-IF                                                         
051800           .                                                              
051900      *-----------------------------------------------------------        
052000      *    BUBBLE-SORT THE DETAIL TABLE ASCENDING BY YEAR, VALUE          
052100      *-----------------------------------------------------------        
052200       060-ORDENAR-TABELA.                                                
052300                                                                          
052400           PERFORM 062-PASSAR-TABELA                                      
052500               VARYING WS-IX-PASSADA FROM 1 BY 1                          
052600               UNTIL WS-IX-PASSADA >= WS-CT-VALIDOS                       
052700           .                                                              
052800                                                                          
052900       062-PASSAR-TABELA.                                                 
053000                                                                          
053100           MOVE 1 TO WS-IX-J                                              
053200           PERFORM 064-COMPARAR-TROCAR                                    
053300               UNTIL WS-IX-J > WS-CT-VALIDOS - WS-IX-PASSADA              
053400           .                                                              
053500                                                                          
053600       064-COMPARAR-TROCAR.                                               
053700                                                                          
053800           IF WS-TD-ANO(WS-IX-J) > WS-TD-ANO(WS-IX-J + 1)                 
053900              PERFORM 066-TROCAR-LINHAS                                   
054000           ELSE                                                           
054100              IF WS-TD-ANO(WS-IX-J) = WS-TD-ANO(WS-IX-J + 1)              
054200                 AND WS-TD-VALOR(WS-IX-J) > WS-TD-VALOR(WS-IX-J+1)        
054300                 PERFORM 066-TROCAR-LINHAS                                
054400              END-IF                                                      
054500           END-IF                                                         
054600           ADD 1 TO WS-IX-J                                               
054700           .                                                              
054800                                                                          
054900       066-TROCAR-LINHAS.                                                 
055000                                                                          
055100           MOVE WS-TD-ENTRADA(WS-IX-J)     TO WS-TD-TEMP                  
055200           MOVE WS-TD-ENTRADA(WS-IX-J + 1)                                
055300               TO WS-TD-ENTRADA(WS-IX-J)                                  
055400           MOVE WS-TD-TEMP                                                
055500               TO WS-TD-ENTRADA(WS-IX-J + 1)                              
055600           .                                                              
055700      *-----------------------------------------------------------        
055800      *    WALK THE SORTED TABLE, CONTROL-BREAK ON YEAR                   
055900      *-----------------------------------------------------------        
056000       070-CALCULAR-E-EMITIR-RESUMOS.                                     
056100                                                                          
056200           IF WS-SAIDA-RELATORIO OR WS-SAIDA-AMBOS                        
056300              PERFORM 040-IMPRIMIR-CABECALHO                              
056400           END-IF                                                         
056500                                                                          
056600           MOVE 1 TO WS-IX-INICIO-GRUPO                                   
056700           MOVE 1 TO WS-IX-I                                              
056800           PERFORM 072-EXAMINAR-LINHA-TABELA                              
056900               UNTIL WS-IX-I > WS-CT-VALIDOS                              
057000           .                                                              
057100                                                                          
057200       072-EXAMINAR-LINHA-TABELA.                                         
057300                                                                          
057400           IF WS-IX-I = WS-CT-VALIDOS                                     
057500              MOVE WS-IX-I TO WS-IX-FIM-GRUPO                             
057600              PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                     
057700              PERFORM 080-EMITIR-RESUMO-ANO                               
057800           ELSE                                                           
057900              IF WS-TD-ANO(WS-IX-I + 1) NOT = WS-TD-ANO(WS-IX-I)          
058000                 MOVE WS-IX-I TO WS-IX-FIM-GRUPO                          
058100                 PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                  
058200                 PERFORM 080-EMITIR-RESUMO-ANO                            
058300                 COMPUTE WS-IX-INICIO-GRUPO = WS-IX-I + 1                 
058400              END-IF                                                      
058500           END-IF                                                         
058600           ADD 1 TO WS-IX-I                                               
058700           .                                                              
058800      *-----------------------------------------------------------        
058900      *    MEAN, MIN, MAX AND THE FOUR PERCENTILES FOR ONE GROUP          
059000      *-----------------------------------------------------------        
059100       075-CALCULAR-ESTATISTICAS-GRUPO.                                   
059200                                                                          
059300           COMPUTE WS-AC-QTD-GRUPO =                                      
059400               WS-IX-FIM-GRUPO - WS-IX-INICIO-GRUPO + 1                   
059500                                                                          
059600           MOVE ZERO TO WS-AC-SOMA                                        
059700           PERFORM 076-SOMAR-LINHA                                        
059800               VARYING WS-IX-K FROM WS-IX-INICIO-GRUPO BY 1               
059900               UNTIL WS-IX-K > WS-IX-FIM-GRUPO                            
060000                                                                          
060100           COMPUTE WS-AC-MEDIA ROUNDED =                                  
060200               WS-AC-SOMA / WS-AC-QTD-GRUPO                               
060300           MOVE WS-TD-VALOR(WS-IX-INICIO-GRUPO) TO WS-AC-MINIMO           
060400           MOVE WS-TD-VALOR(WS-IX-FIM-GRUPO)    TO WS-AC-MAXIMO           
060500                                                                          
060600           MOVE 0.25 TO WS-PCT-FRACAO                                     
060700           PERFORM 077-CALCULAR-PERCENTIL                                 
060800           MOVE WS-PCT-RESULTADO TO WS-PCT-25                             
060900                                                                          
061000           MOVE 0.50 TO WS-PCT-FRACAO                                     
061100           PERFORM 077-CALCULAR-PERCENTIL                                 
061200           MOVE WS-PCT-RESULTADO TO WS-PCT-50                             
061300                                                                          
061400           MOVE 0.95 TO WS-PCT-FRACAO                                     
061500           PERFORM 077-CALCULAR-PERCENTIL                                 
061600           MOVE WS-PCT-RESULTADO TO WS-PCT-95                             
061700                                                                          
061800           MOVE 0.99 TO WS-PCT-FRACAO                                     
061900           PERFORM 077-CALCULAR-PERCENTIL                                 
062000           MOVE WS-PCT-RESULTADO TO WS-PCT-99                             
062100           .                                                              
062200                                                                          
062300       076-SOMAR-LINHA.                                                   
062400                                                                          
062500           ADD WS-TD-VALOR(WS-IX-K) TO WS-AC-SOMA                         
062600           .                                                              
062700      *-----------------------------------------------------------        
062800      *    PERCENTILE VIA RANK FORMULA H=(N-1)*P+1, LINEAR INTERP.        
062900      *    SEE MAINTENANCE HISTORY, SWR-0221.                             
063000      *-----------------------------------------------------------        
063100       077-CALCULAR-PERCENTIL.                                            
063200                                                                          
063300           COMPUTE WS-PCT-POSTO =                                         
063400               (WS-AC-QTD-GRUPO - 1) * WS-PCT-FRACAO + 1                  
063500           MOVE WS-PCT-POSTO TO WS-PCT-POSTO-INTEIRO                      
063600           COMPUTE WS-PCT-FRACIONARIO =                                   
063700               WS-PCT-POSTO - WS-PCT-POSTO-INTEIRO                        
063800           COMPUTE WS-IX-K =                                              
063900               WS-IX-INICIO-GRUPO + WS-PCT-POSTO-INTEIRO - 1              
064000                                                                          
064100           IF WS-PCT-FRACIONARIO = 0 OR WS-IX-K >= WS-IX-FIM-GRUPO        
064200              MOVE WS-TD-VALOR(WS-IX-K) TO WS-PCT-RESULTADO               
064300           ELSE                                                           
064400              COMPUTE WS-PCT-RESULTADO ROUNDED =                          
064500                  WS-TD-VALOR(WS-IX-K) +                                  
064600                  WS-PCT-FRACIONARIO *                                    
064700                  (WS-TD-VALOR(WS-IX-K+1) - WS-TD-VALOR(WS-IX-K))         
064800           END-IF                                                         
064900           .                                                              
065000      *-----------------------------------------------------------        
065100      *    WRITE THE DELIMITED RECORD AND/OR THE PRINTED LINE             
065200      *-----------------------------------------------------------        
065300       080-EMITIR-RESUMO-ANO.                                             
065400                                                                          
065500           ADD 1 TO WS-CT-ANOS                                            
065600           MOVE WS-TD-ANO(WS-IX-INICIO-GRUPO) TO WS-RA-ANO                
065700           MOVE WS-AC-MEDIA   TO WS-RA-MEDIA                              
065800           MOVE WS-AC-MAXIMO  TO WS-RA-MAXIMO                             
065900           MOVE WS-AC-MINIMO  TO WS-RA-MINIMO                             
066000           MOVE WS-PCT-50     TO WS-RA-MEDIANA                            
066100           MOVE WS-PCT-25     TO WS-RA-PCT25                              
066200           MOVE WS-PCT-50     TO WS-RA-PCT50                              
066300           MOVE WS-PCT-95     TO WS-RA-PCT95                              
066400           MOVE WS-PCT-99     TO WS-RA-PCT99                              
066500                                                                          
066600           IF WS-SAIDA-ARQUIVO OR WS-SAIDA-AMBOS                          
066700              PERFORM 082-GRAVAR-RESUMO                                   
066800           END-IF                                                         
066900           IF WS-SAIDA-RELATORIO OR WS-SAIDA-AMBOS                        
067000              PERFORM 085-IMPRIMIR-LINHA                                  
067100           END-IF                                                         
067200           .                                                              
067300      *-----------------------------------------------------------        
067400      *    WRITE ONE DELIMITED SUMMARY RECORD                             
067500      *-----------------------------------------------------------        
067600       082-GRAVAR-RESUMO.                                                 
067700                                                                          
067800           MOVE SPACES TO REG-RESUMO-ANO                                  
067900           STRING WS-RA-ANO      DELIMITED BY SIZE                        
068000                  ","            DELIMITED BY SIZE                        
068100                  WS-RA-MEDIA    DELIMITED BY SIZE                        
068200                  ","            DELIMITED BY SIZE                        
068300                  WS-RA-MAXIMO   DELIMITED BY SIZE                        
068400                  ","            DELIMITED BY SIZE                        
068500                  WS-RA-MINIMO   DELIMITED BY SIZE                        
068600                  ","            DELIMITED BY SIZE                        
068700                  WS-RA-MEDIANA  DELIMITED BY SIZE                        
068800                  ","            DELIMITED BY SIZE                        
068900                  WS-RA-PCT25    DELIMITED BY SIZE                        
069000                  ","            DELIMITED BY SIZE                        
069100                  WS-RA-PCT50    DELIMITED BY SIZE                        
069200                  ","            DELIMITED BY SIZE                        
069300                  WS-RA-PCT95    DELIMITED BY SIZE                        
069400                  ","            DELIMITED BY SIZE                        
069500                  WS-RA-PCT99    DELIMITED BY SIZE                        
069600               INTO REG-RESUMO-ANO                                        
069700           WRITE REG-RESUMO-ANO                                           
069800           IF WS-FS-RES NOT = "00"                                        
069900              MOVE "ERROR WRITING ANOSUMRY" TO WS-MSG                     
070000              MOVE WS-FS-RES                TO WS-FS-MSG                  
070100              GO TO 999-ERRO                                              
070200           END-IF                                                         
070300           .                                                              
070400      *-----------------------------------------------------------        
070500      *    PRINT THE REPORT HEADING (NEW PAGE EACH CALL)                  
070600      *-----------------------------------------------------------        
070700       040-IMPRIMIR-CABECALHO.                                            
070800                                                                          
070900           MOVE WS-DATA-CAB TO WS-DATA-CAB1                               
071000           DISPLAY " "                                                    
071100           DISPLAY WS-CAB1                                                
071200           DISPLAY WS-CAB2                                                
071300           DISPLAY WS-HIFEN                                               
071400           .                                                              
071500      *-----------------------------------------------------------        
071600      *    PRINT ONE DETAIL LINE OF THE YEARLY SUMMARY                    
071700      *-----------------------------------------------------------        
071800       085-IMPRIMIR-LINHA.                                                
071900                                                                          
072000           MOVE WS-RA-ANO      TO WS-LR-ANO                               
072100           MOVE WS-RA-MEDIA    TO WS-LR-MEDIA                             
072200           MOVE WS-RA-MAXIMO   TO WS-LR-MAXIMO                            
072300           MOVE WS-RA-MINIMO   TO WS-LR-MINIMO                            
072400           MOVE WS-RA-MEDIANA  TO WS-LR-MEDIANA                           
072500           MOVE WS-RA-PCT25    TO WS-LR-PCT25                             
072600           MOVE WS-RA-PCT50    TO WS-LR-PCT50                             
072700           MOVE WS-RA-PCT95    TO WS-LR-PCT95                             
072800           MOVE WS-RA-PCT99    TO WS-LR-PCT99                             
072900                                                                          
073000           DISPLAY WS-LINHA-RELATORIO                                     
073100           .                                                              
073200      *-----------------------------------------------------------        
073300      *    CLOSING PROCEDURES                                             
073400      *-----------------------------------------------------------        
073500       090-TERMINAR.                                                      
073600                                                                          
073700           CLOSE F-OBSERVACOES                                            
073800           IF WS-SAIDA-ARQUIVO OR WS-SAIDA-AMBOS                          
073900              CLOSE F-RESUMO-ANO                                          
074000           END-IF                                                         
074100                                                                          
074200           DISPLAY " *====================================*"              
074300           DISPLAY " *  CONTROL TOTALS - HYPRG006         *"              
074400           DISPLAY " *------------------------------------*"              
074500           DISPLAY " * RECORDS READ          = " WS-CT-LIDOS              
074600           DISPLAY " * COMMENT LINES SKIPPED = " WS-CT-COMENTARIOS        
074700           DISPLAY " * VALID RECORDS KEPT    = " WS-CT-VALIDOS            
074800           DISPLAY " * SUMMARY YEARS WRITTEN = " WS-CT-ANOS               
074900           DISPLAY " *====================================*"              
075000           DISPLAY " *     NORMAL END OF HYPRG006          *"             
075100           DISPLAY " *====================================*"              
075200           .                                                              
075300      *-----------------------------------------------------------        
075400      *    ERROR ROUTINE                                                  
075500      *-----------------------------------------------------------        
075600       999-ERRO.                                                          
075700                                                                          
075800           DISPLAY " *------------------------------------*"              
075900           DISPLAY " *        PROGRAM CANCELLED           *"              
076000           DISPLAY " *------------------------------------*"              
076100           DISPLAY " * MESSAGE     = " WS-MSG                             
076200           DISPLAY " * FILE STATUS = " WS-FS-MSG                          
076300           DISPLAY " *------------------------------------*"              
076400           DISPLAY " *     ABNORMAL END OF HYPRG006        *"             
076500           DISPLAY " *------------------------------------*"              
076600           STOP RUN                                                       
076700           .                                                              
076800      *-----------> END OF PROGRAM HYPRG006 <---------------------        
