000100       IDENTIFICATION DIVISION.                                           
000200      *=======================*                                           
000300       PROGRAM-ID.    HYPRG007.                                           
000400       AUTHOR.        M ORTEGA.                                           
000500       INSTALLATION.  CA DWR STREAMFLOW DATA SECTION.                     
000600       DATE-WRITTEN.  14/05/1991.                                         
000700       DATE-COMPILED. 11/02/2014.                                         
000800       SECURITY.      NIVEL BASICO.                                       
000900      *-----------------------------------------------------------        
001000      * SECTION: HYDROLOGIC DATA - BATCH REPORTING UNIT                   
001100      *-----------------------------------------------------------        
001200      * PURPOSE:  READ THE CDEC OBSERVATION EXTRACT, GROUP THE            
001300      *           VALID READINGS BY CALENDAR YEAR AND WATER YEAR          
001400      *           TYPE, PRINT A SUMMARY TABLE OF MINIMUM, MAXIMUM,        
001500      *           MEDIAN AND MEAN FLOW PER GROUP. PRINT-ONLY, NO          
001600      *           DELIMITED OUTPUT FILE IS PRODUCED BY THIS UNIT.         
001700      *-----------------------------------------------------------        
001800      *--------------> MAINTENANCE HISTORY <----------------------        
001900      * DATE       INIT  TKT/REQ   DESCRIPTION                            
002000      * ---------  ----  --------  -----------------------------          
002100      * 14/05/1991 MORT  ORIG-003  ORIGINAL PROGRAM - WATER YEAR          
002200      *                            TYPE BREAKDOWN REQUESTED BY            
002300      *                            THE WATER SUPPLY FORECAST UNIT.        
002400      * 02/10/1992 MORT  SWR-0159  2-DECIMAL ROUNDING RULE ADDED          
002500      *                            AT THE FORECAST UNIT'S REQUEST.        
002600      * 17/06/1994 MORT  SWR-0203  MEDIAN VIA PERCENTILE RANK             
002700      *                            FORMULA, SAME METHOD AS THE            
002800      *                            YEARLY SUMMARY PROGRAMS.               
002900      * 25/08/1998 LFEN  Y2K-0047  YEAR-2000: 4-DIGIT YEAR STORED         
003000      *                            AND COMPARED THROUGHOUT.               
003100      * 13/01/1999 LFEN  Y2K-0063  Y2K FOLLOW-UP - RECHECKED THE          
003200      *                            ISO/US DATE PARSE AGAINST THE          
003300      *                            1999/2000 TEST DECK.                   
003400      * 09/07/2005 DNAK  SWR-0335  WATER-YEAR-TYPE TRIMMED AS-IS,         
003500      *                            NO UPPERCASING - SOME GAUGES           
003600      *                            NOW SEND LOWER-CASE LABELS.            
003700      * 11/02/2014 DNAK  SWR-0402  HEADING TEXT ALIGNED WITH THE          
003800      *                            FORECAST UNIT'S CURRENT REPORT         
003900      *                            SPECIFICATION.                         
004000      *-----------------------------------------------------------        
004100       ENVIRONMENT DIVISION.                                              
004200      *====================*                                              
004300       CONFIGURATION SECTION.                                             
004400      *---------------------*                                             
004500       SPECIAL-NAMES.                                                     
004600           C01 IS TOP-OF-FORM                                             
004700           CLASS WS-CLASSE-NUMERICA IS "0" THRU "9" "."                   
004800               "-" "+" " "                                                
004900           CLASS WS-CLASSE-DIGITOS  IS "0" THRU "9"                       
005000           .                                                              
005100       INPUT-OUTPUT SECTION.                                              
005200      *---------------------*                                             
005300       FILE-CONTROL.                                                      
005400           SELECT F-OBSERVACOES ASSIGN TO "CDECOBS"                       
005500                  ORGANIZATION LINE SEQUENTIAL                            
005600                  FILE STATUS   IS WS-FS-OBS                              
005700           .                                                              
005800       DATA DIVISION.                                                     
005900      *=============*                                                     
006000       FILE SECTION.                                                      
006100      *------------*                                                      
006200       FD  F-OBSERVACOES                                                  
006300           LABEL RECORD STANDARD                                          
006400           RECORDING MODE F                                               
006500           .                                                              
006600       01  REG-OBSERVACAO            PIC X(80).                           
006700       WORKING-STORAGE SECTION.                                           
006800      *-----------------------*                                           
006900       01  FILLER                    PIC X(35)       VALUE                
007000           '**** START OF WORKING-STORAGE *****'.                         
007100      *-----> RUN-CONTROL SWITCHES AND FILE STATUS BYTES                  
007200       01  WS-AREA-CONTROLE.                                              
007300           05  WS-FS-OBS             PIC X(02).                           
007400           05  WS-MSG                PIC X(30).                           
007500           05  WS-FS-MSG             PIC X(02).                           
007600           05  FILLER                PIC X(04).                           
007700      *-----> COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP            
007800       01  WS-AREA-CONTADORES.                                            
007900           05  WS-CT-LIDOS           PIC 9(06)       COMP.                
008000           05  WS-CT-VALIDOS         PIC 9(06)       COMP.                
008100           05  WS-CT-GRUPOS          PIC 9(06)       COMP.                
008200           05  WS-IX-I               PIC 9(06)       COMP.                
008300           05  WS-IX-J               PIC 9(06)       COMP.                
008400           05  WS-IX-PASSADA         PIC 9(06)       COMP.                
008500           05  WS-IX-K               PIC 9(06)       COMP.                
008600           05  WS-IX-INICIO-GRUPO    PIC 9(06)       COMP.                
008700           05  WS-IX-FIM-GRUPO       PIC 9(06)       COMP.                
008800           05  WS-IX-ENXUGAR         PIC 9(02)       COMP.                
008900           05  WS-CT-PARTES          PIC 9(02)       COMP.                
009000           05  WS-AC-QTD-GRUPO       PIC 9(06)       COMP.                
009100           05  FILLER                PIC X(04).                           
009200      *-----> MAXIMUM TABLE SIZE - THE BATCH WINDOW HAS NEVER SEEN        
009300      *       MORE THAN A FEW THOUSAND READINGS PER FILE.                 
009400       01  WS-LIMITES.                                                    
009500           05  WS-MAX-DETALHE        PIC 9(06) COMP  VALUE 4000.          
009600           05  FILLER                PIC X(04).                           
009700      *-----> DETAIL TABLE, ONE ENTRY PER VALID READING. SORTED           
009800      *       ASCENDING BY (YEAR, WATER-YEAR-TYPE, VALUE) BY              
009900      *       060-ORDENAR-TABELA SO THE CONTROL BREAK AT 070              
010000      *       ALSO GIVES SORTED GROUPS FOR THE MEDIAN FORMULA.            
010100       01  WS-TABELA-DETALHE.                                             
010200           05  WS-TD-ENTRADA OCCURS 4000 TIMES.                           
010300               10  WS-TD-ANO         PIC 9(04).                           
010400               10  WS-TD-TIPO        PIC X(10).                           
010500               10  WS-TD-VALOR       PIC S9(07)V9(06).                    
010600           05  FILLER                PIC X(04).                           
010700       01  WS-TD-TEMP.                                                    
010800           05  WS-TD-TEMP-ANO        PIC 9(04).                           
010900           05  WS-TD-TEMP-TIPO       PIC X(10).                           
011000           05  WS-TD-TEMP-VALOR      PIC S9(07)V9(06).                    
011100           05  FILLER                PIC X(04).                           
011200      *-----> INPUT LINE AND DELIMITED FIELDS                             
011300       77  WS-LINHA-ENTRADA          PIC X(80).                           
011400       01  WS-AREA-CAMPOS.                                                
011500           05  WS-CAMPO-DATA-HORA    PIC X(19).                           
011600           05  WS-CAMPO-VALOR        PIC X(12).                           
011700           05  WS-CAMPO-TIPO         PIC X(10).                           
011800           05  FILLER                PIC X(04).                           
011900      *-----> DATE-TIME PARSE AREA - TWO ALTERNATE LAYOUTS OF THE         
012000      *       SAME NINETEEN BYTES, ONE PER SUPPLIER CONVENTION.           
012100       01  WS-AREA-DATA-HORA.                                             
012200           05  WS-DH-TEXTO           PIC X(19).                           
012300           05  WS-DH-FORMATO-ISO REDEFINES WS-DH-TEXTO.                   
012400               10  WS-DH-ISO-ANO     PIC 9(04).                           
012500               10  FILLER            PIC X(01).                           
012600               10  WS-DH-ISO-MES     PIC 9(02).                           
012700               10  FILLER            PIC X(01).                           
012800               10  WS-DH-ISO-DIA     PIC 9(02).                           
012900               10  FILLER            PIC X(09).                           
013000           05  WS-DH-FORMATO-USA REDEFINES WS-DH-TEXTO.                   
013100               10  WS-DH-USA-MES     PIC 9(02).                           
013200               10  FILLER            PIC X(01).                           
013300               10  WS-DH-USA-DIA     PIC 9(02).                           
013400               10  FILLER            PIC X(01).                           
013500               10  WS-DH-USA-ANO     PIC 9(04).                           
013600               10  FILLER            PIC X(09).                           
013700           05  WS-DH-VALIDA          PIC X(01).                           
013800               88  WS-DATA-HORA-VALIDA    VALUE "S".                      
013900               88  WS-DATA-HORA-INVALIDA  VALUE "N".                      
014000           05  WS-ANO-CANDIDATO      PIC 9(04).                           
014100           05  FILLER                PIC X(04).                           
014200      *-----> VALUE PARSE AREA - TEXT VIEW, SIGN/SPLIT WORK AREA.         
014300      *       NO INTRINSIC FUNCTION IS USED - SAME HAND METHOD            
014400      *       USED SINCE THIS SHOP DROPPED THE OLD NUMVAL MACRO           
014500      *       LIBRARY IN 1986.                                            
014600       01  WS-AREA-VALOR.                                                 
014700           05  WS-VL-TEXTO           PIC X(12).                           
014800           05  WS-VL-NUMERICO REDEFINES WS-VL-TEXTO                       
014900                                     PIC S9(08)V9(04).                    
015000           05  WS-VL-ENXUTO          PIC X(12).                           
015100           05  WS-VL-SINAL           PIC X(01).                           
015200           05  WS-VL-PARTE-INT       PIC X(07) JUSTIFIED RIGHT.           
015300           05  WS-VL-PARTE-INT-NUM REDEFINES WS-VL-PARTE-INT              
015400                                     PIC 9(07).                           
015500           05  WS-VL-PARTE-DEC       PIC X(04).                           
015600           05  WS-VL-FRACAO-4        PIC 9(04).                           
015700           05  WS-VL-CANDIDATO       PIC S9(07)V9(06) COMP.               
015800           05  WS-VL-VALIDO          PIC X(01).                           
015900               88  WS-VALOR-VALIDO       VALUE "S".                       
016000               88  WS-VALOR-INVALIDO     VALUE "N".                       
016100           05  FILLER                PIC X(04).                           
016200      *-----> GENERIC LEFT-TRIM WORK AREA - SHARED BY ANY FIELD           
016300      *       THAT NEEDS LEADING BLANKS STRIPPED.                         
016400       01  WS-AREA-ENXUGAR.                                               
016500           05  WS-TX-ENTRADA         PIC X(40).                           
016600           05  WS-TX-SAIDA           PIC X(40).                           
016700           05  FILLER                PIC X(04).                           
016800       01  WS-TIPO-ENXUTO            PIC X(10).                           
016900      *-----> ACCUMULATORS FOR ONE (YEAR,TYPE)-GROUP - ONLY 2DP           
017000      *       ARE KEPT HERE, THIS UNIT NEVER REPORTS PERCENTILES.         
017100       01  WS-AREA-ACUMULADOR.                                            
017200           05  WS-AC-SOMA            PIC S9(09)V9(06) COMP.               
017300           05  WS-AC-MEDIA           PIC S9(07)V9(02) COMP.               
017400           05  WS-AC-MINIMO          PIC S9(07)V9(02) COMP.               
017500           05  WS-AC-MAXIMO          PIC S9(07)V9(02) COMP.               
017600           05  WS-MD-FRACAO          PIC 9V9(06)      COMP.               
017700           05  WS-MD-POSTO           PIC S9(06)V9(06) COMP.               
017800           05  WS-MD-POSTO-INTEIRO   PIC S9(06)       COMP.               
017900           05  WS-MD-FRACIONARIO     PIC S9V9(06)     COMP.               
018000           05  WS-AC-MEDIANA         PIC S9(07)V9(02) COMP.               
018100           05  FILLER                PIC X(04).                           
018200      *-----> PRINTED REPORT LINES                                        
018300       01  WS-DATA-CAB               PIC X(10).                           
018400       01  WS-CAB1.                                                       
018500           05  FILLER                PIC X(01)  VALUE SPACES.             
018600           05  WS-DATA-CAB1          PIC X(10).                           
018700           05  FILLER                PIC X(04)  VALUE SPACES.             
018800           05  FILLER                PIC X(45)  VALUE                     
018900               "CDEC STAGE/FLOW ANALYSIS - HYPRG007".                     
019000           05  FILLER                PIC X(20)  VALUE SPACES.             
019100       01  WS-CAB2.                                                       
019200           05  FILLER                PIC X(01)  VALUE SPACES.             
019300           05  FILLER                PIC X(06)  VALUE "YEAR".             
019400           05  FILLER                PIC X(02)  VALUE SPACES.             
019500           05  FILLER                PIC X(14)  VALUE                     
019600               "WTR YEAR TYPE".                                           
019700           05  FILLER                PIC X(02)  VALUE SPACES.             
019800           05  FILLER                PIC X(16)  VALUE                     
019900               "MINIMUM FLOW".                                            
020000           05  FILLER                PIC X(16)  VALUE                     
020100               "MAXIMUM FLOW".                                            
020200           05  FILLER                PIC X(16)  VALUE                     
020300               "MEDIAN FLOW".                                             
020400           05  FILLER                PIC X(16)  VALUE "MEAN FLOW".        
020500       01  WS-LINHA-RELATORIO.                                            
020600           05  FILLER                PIC X(01)  VALUE SPACES.             
020700           05  WS-LR-ANO             PIC 9(04).                           
020800           05  FILLER                PIC X(04)  VALUE SPACES.             
020900           05  WS-LR-TIPO            PIC X(14).                           
021000           05  FILLER                PIC X(02)  VALUE SPACES.             
021100           05  WS-LR-MINIMO          PIC -ZZZZZ9.99.                      
021200           05  FILLER                PIC X(07)  VALUE SPACES.             
021300           05  WS-LR-MAXIMO          PIC -ZZZZZ9.99.                      
021400           05  FILLER                PIC X(07)  VALUE SPACES.             
021500           05  WS-LR-MEDIANA         PIC -ZZZZZ9.99.                      
021600           05  FILLER                PIC X(07)  VALUE SPACES.             
021700           05  WS-LR-MEDIA           PIC -ZZZZZ9.99.                      
021800           05  FILLER                PIC X(05)  VALUE SPACES.             
021900       77  WS-HIFEN                  PIC X(80) VALUE ALL "-".             
022000       01  FILLER                    PIC X(35)       VALUE                
022100           '****** END OF WORKING-STORAGE ******'.                        
022200      *                                                                   
022300       PROCEDURE DIVISION.                                                
022400      *==================*                                                
022500      *-----------------------------------------------------------        
022600      *    MAIN PROCESS                                                   
022700      *-----------------------------------------------------------        
022800       000-HYPRG007.                                                      
022900                                                                          
023000           PERFORM 010-INICIAR                                            
023100           PERFORM 030-PROCESSAR UNTIL WS-FS-OBS = "10"                   
023200           PERFORM 060-ORDENAR-TABELA                                     
023300           PERFORM 070-CALCULAR-E-IMPRIMIR-RESUMOS                        
023400           PERFORM 090-TERMINAR                                           
023500           STOP RUN                                                       
023600           .                                                              
023700      *-----------------------------------------------------------        
023800      *    OPENING PROCEDURES                                             
023900      *-----------------------------------------------------------        
024000       010-INICIAR.                                                       
024100                                                                          
024200           DISPLAY "HYDROLOGIC DATA SECTION - HYPRG007"                   
024300           DISPLAY "CDEC STAGE/FLOW ANALYSIS"                             
024400           DISPLAY "-------------------------------------------"          
024500                                                                          
024600           PERFORM 015-DATA-HORA                                          
024700           PERFORM 020-ABRIR-ARQUIVOS                                     
024800                                                                          
024900           MOVE ZERO TO WS-CT-LIDOS WS-CT-VALIDOS WS-CT-GRUPOS            
025000           PERFORM 025-LER-OBSERVACAO                                     
025100           .                                                              
025200      *-----------------------------------------------------------        
025300      *    SYSTEM DATE FOR THE REPORT HEADING                             
025400      *-----------------------------------------------------------        
025500       015-DATA-HORA.                                                     
025600                                                                          
025700           ACCEPT WS-DATA-CAB FROM DATE                                   
025800           .                                                              
025900      *-----------------------------------------------------------        
026000      *    OPEN FILES                                                     
026100      *-----------------------------------------------------------        
026200       020-ABRIR-ARQUIVOS.                                                
026300                                                                          
026400           OPEN INPUT F-OBSERVACOES                                       
026500           IF WS-FS-OBS NOT = "00"                                        
026600              MOVE "ERROR OPENING CDECOBS"    TO WS-MSG                   
026700              MOVE WS-FS-OBS                  TO WS-FS-MSG                
026800              GO TO 999-ERRO                                              
026900           END-IF                                                         
027000           .                                                              
027100      *-----------------------------------------------------------        
027200      *    READ ONE OBSERVATION LINE                                      
027300      *-----------------------------------------------------------        
027400       025-LER-OBSERVACAO.                                                
027500                                                                          
027600           READ F-OBSERVACOES INTO WS-LINHA-ENTRADA                       
027700           IF WS-FS-OBS NOT = "00" AND "10"                               
027800              MOVE "ERROR READING CDECOBS"    TO WS-MSG                   
027900              MOVE WS-FS-OBS                  TO WS-FS-MSG                
028000              GO TO 999-ERRO                                              
028100           ELSE                                                           
028200              IF WS-FS-OBS = "00"                                         
028300                 ADD 1 TO WS-CT-LIDOS                                     
028400              END-IF                                                      
028500           END-IF                                                         
028600           .                                                              
028700      *-----------------------------------------------------------        
028800      *    VALIDATE DATE-TIME AND VALUE, ACCUMULATE IF BOTH GOOD          
028900      *-----------------------------------------------------------        
029000       030-PROCESSAR.                                                     
029100                                                                          
029200           PERFORM 032-EXTRAIR-CAMPOS                                     
029300           PERFORM 040-VALIDAR-DATA-HORA                                  
029400           PERFORM 042-VALIDAR-VALOR                                      
029500           IF WS-DATA-HORA-VALIDA AND WS-VALOR-VALIDO                     
029600              PERFORM 044-ACUMULAR-DETALHE                                
029700           END-IF                                                         
029800           PERFORM 025-LER-OBSERVACAO                                     
029900           .                                                              
030000      *-----------------------------------------------------------        
030100      *    SPLIT THE LINE INTO DATE-TIME, VALUE, WATER YEAR TYPE          
030200      *-----------------------------------------------------------        
030300       032-EXTRAIR-CAMPOS.                                                
030400                                                                          
030500           MOVE SPACES TO WS-AREA-CAMPOS                                  
030600           UNSTRING WS-LINHA-ENTRADA DELIMITED BY ","                     
030700               INTO WS-CAMPO-DATA-HORA                                    
030800                    WS-CAMPO-VALOR                                        
030900                    WS-CAMPO-TIPO                                         
031000           .                                                              
031100      *-----------------------------------------------------------        
031200      *    PARSE THE DATE-TIME (ISO OR US FORMAT), GET THE YEAR           
031300      *-----------------------------------------------------------        
031400       040-VALIDAR-DATA-HORA.                                             
031500                                                                          
031600           SET WS-DATA-HORA-INVALIDA TO TRUE                              
031700           MOVE WS-CAMPO-DATA-HORA TO WS-TX-ENTRADA                       
031800           PERFORM 041-ENXUGAR-CAMPO                                      
031900           MOVE WS-TX-SAIDA(1:19) TO WS-DH-TEXTO                          
032000                                                                          
032100           IF WS-DH-TEXTO(5:1) = "-"                                      
032200              IF WS-DH-ISO-ANO IS NUMERIC                                 
032300                 AND WS-DH-ISO-MES IS NUMERIC                             
032400                 AND WS-DH-ISO-DIA IS NUMERIC                             
032500                 MOVE WS-DH-ISO-ANO TO WS-ANO-CANDIDATO                   
032600                 SET WS-DATA-HORA-VALIDA TO TRUE                          
032700              END-IF                                                      
032800           ELSE                                                           
032900              IF WS-DH-TEXTO(3:1) = "/"                                   
033000                 IF WS-DH-USA-ANO IS NUMERIC                              
033100                    AND WS-DH-USA-MES IS NUMERIC                          
033200                    AND WS-DH-USA-DIA IS NUMERIC                          
033300                    MOVE WS-DH-USA-ANO TO WS-ANO-CANDIDATO                
033400                    SET WS-DATA-HORA-VALIDA TO TRUE                       
033500                 END-IF                                                   
033600              END-IF                                                      
033700           END-IF                                                         
033800           .                                                              
033900      *-----------------------------------------------------------        
034000      *    GENERIC LEFT-TRIM - FIND FIRST NON-BLANK, MOVE THE             
034100      *    REMAINDER LEFT-JUSTIFIED INTO THE OUTPUT WORK AREA             
034200      *-----------------------------------------------------------        
034300       041-ENXUGAR-CAMPO.                                                 
034400                                                                          
034500           MOVE 1 TO WS-IX-ENXUGAR                                        
034600           PERFORM 0411-AVANCAR-BRANCO                                    
034700               UNTIL WS-IX-ENXUGAR > 40                                   
034800               OR WS-TX-ENTRADA(WS-IX-ENXUGAR:1) NOT = SPACE              
034900                                                                          
035000           MOVE SPACES TO WS-TX-SAIDA                                     
035100           IF WS-IX-ENXUGAR < 40                                          
035200              MOVE WS-TX-ENTRADA(WS-IX-ENXUGAR:) TO WS-TX-SAIDA           
035300           END-IF                                                         
035400           .                                                              
035500                                                                          
035600       0411-AVANCAR-BRANCO.                                               
035700                                                                          
035800           ADD 1 TO WS-IX-ENXUGAR                                         
035900           .                                                              
036000      *-----------------------------------------------------------        
036100      *    PARSE THE OBSERVED VALUE WITHOUT AN INTRINSIC FUNCTION         
036200      *-----------------------------------------------------------        
036300       042-VALIDAR-VALOR.                                                 
036400                                                                          
036500           SET WS-VALOR-INVALIDO TO TRUE                                  
036600           MOVE SPACE TO WS-VL-SINAL                                      
036700           MOVE ZERO  TO WS-CT-PARTES WS-VL-FRACAO-4                      
036800                                                                          
036900           MOVE WS-CAMPO-VALOR TO WS-TX-ENTRADA                           
037000           PERFORM 041-ENXUGAR-CAMPO                                      
037100           MOVE WS-TX-SAIDA(1:12) TO WS-VL-ENXUTO                         
037200                                                                          
037300           IF WS-VL-ENXUTO NOT = SPACES                                   
037400              AND WS-VL-ENXUTO IS WS-CLASSE-NUMERICA                      
037500              PERFORM 043-SEPARAR-SINAL-E-PARTES                          
037600           END-IF                                                         
037700           .                                                              
037800                                                                          
037900       043-SEPARAR-SINAL-E-PARTES.                                        
038000                                                                          
038100           IF WS-VL-ENXUTO(1:1) = "-" OR WS-VL-ENXUTO(1:1) = "+"          
038200              MOVE WS-VL-ENXUTO(1:1)  TO WS-VL-SINAL                      
038300              MOVE WS-VL-ENXUTO(2:11) TO WS-VL-ENXUTO                     
038400           END-IF                                                         
038500                                                                          
038600           UNSTRING WS-VL-ENXUTO DELIMITED BY "."                         
038700               INTO WS-VL-PARTE-INT WS-VL-PARTE-DEC                       
038800               TALLYING IN WS-CT-PARTES                                   
038900                                                                          
039000           INSPECT WS-VL-PARTE-INT REPLACING ALL SPACE BY "0"             
039100                                                                          
039200           IF WS-VL-PARTE-INT IS NUMERIC                                  
039300              IF WS-CT-PARTES < 2                                         
039400                 COMPUTE WS-VL-CANDIDATO = WS-VL-PARTE-INT-NUM            
039500                 SET WS-VALOR-VALIDO TO TRUE                              
039600              ELSE                                                        
039700                INSPECT WS-VL-PARTE-DEC REPLACING ALL SPACE BY "0"        
039800                 IF WS-VL-PARTE-DEC IS NUMERIC                            
039900                    PERFORM 0431-MONTAR-VALOR-DECIMAL                     
040000                    SET WS-VALOR-VALIDO TO TRUE                           
040100                 END-IF                                                   
040200              END-IF                                                      
040300           END-IF                                                         
040400                                                                          
040500           IF WS-VALOR-VALIDO AND WS-VL-SINAL = "-"                       
040600              COMPUTE WS-VL-CANDIDATO = WS-VL-CANDIDATO * -1              
040700           END-IF                                                         
040800           .                                                              
040900      *-----------------------------------------------------------        
041000      *    BUILD THE SCALED VALUE FROM THE DIGIT-STRING FRACTION          
041100      *-----------------------------------------------------------        
041200       0431-MONTAR-VALOR-DECIMAL.                                         
041300                                                                          
041400           MOVE WS-VL-PARTE-DEC TO WS-VL-FRACAO-4                         
041500           COMPUTE WS-VL-CANDIDATO =                                      
041600               WS-VL-PARTE-INT-NUM + (WS-VL-FRACAO-4 / 10000)             
041700           .                                                              
041800      *-----------------------------------------------------------        
041900      *    ADD ONE VALID ENTRY TO THE DETAIL TABLE - THE WATER            
042000      *    YEAR TYPE TEXT IS TRIMMED BUT KEPT EXACTLY AS SENT,            
042100      *    NO UPPERCASING - SWR-0335.                                     
042200      *-----------------------------------------------------------        
042300       044-ACUMULAR-DETALHE.                                              
042400                                                                          
042500           IF WS-CT-VALIDOS < WS-MAX-DETALHE                              
042600              MOVE WS-CAMPO-TIPO TO WS-TX-ENTRADA(1:10)                   
042700              MOVE SPACES TO WS-TX-ENTRADA(11:30)                         
042800              PERFORM 041-ENXUGAR-CAMPO                                   
042900              MOVE WS-TX-SAIDA(1:10) TO WS-TIPO-ENXUTO                    
043000                                                                          
043100              ADD 1 TO WS-CT-VALIDOS                                      
043200              MOVE WS-ANO-CANDIDATO TO WS-TD-ANO(WS-CT-VALIDOS)           
043300              MOVE WS-TIPO-ENXUTO   TO WS-TD-TIPO(WS-CT-VALIDOS)          
043400              MOVE WS-VL-CANDIDATO  TO WS-TD-VALOR(WS-CT-VALIDOS)         
043500           END-IF                                                         
043600           .                                                              
043700      *-----------------------------------------------------------        
043800      *    BUBBLE-SORT ASCENDING BY YEAR, TYPE, THEN VALUE                
043900      *-----------------------------------------------------------        
044000       060-ORDENAR-TABELA.                                                
044100                                                                          
044200           PERFORM 062-PASSAR-TABELA                                      
044300               VARYING WS-IX-PASSADA FROM 1 BY 1                          
044400               UNTIL WS-IX-PASSADA >= WS-CT-VALIDOS                       
044500           .                                                              
044600                                                                          
044700       062-PASSAR-TABELA.                                                 
044800                                                                          
044900           MOVE 1 TO WS-IX-J                                              
045000           PERFORM 064-COMPARAR-TROCAR                                    
045100               UNTIL WS-IX-J > WS-CT-VALIDOS - WS-IX-PASSADA              
045200           .                                                              
045300                                                                          
045400       064-COMPARAR-TROCAR.                                               
045500                                                                          
045600           IF WS-TD-ANO(WS-IX-J) > WS-TD-ANO(WS-IX-J + 1)                 
045700              PERFORM 066-TROCAR-LINHAS                                   
045800           ELSE                                                           
045900              IF WS-TD-ANO(WS-IX-J) = WS-TD-ANO(WS-IX-J + 1)              
046000                 PERFORM 065-COMPARAR-TIPO-VALOR                          
046100              END-IF                                                      
046200           END-IF                                                         
046300           ADD 1 TO WS-IX-J                                               
046400           .                                                              
046500                                                                          
046600       065-COMPARAR-TIPO-VALOR.                                           
046700                                                                          
046800           IF WS-TD-TIPO(WS-IX-J) > WS-TD-TIPO(WS-IX-J + 1)               
046900              PERFORM 066-TROCAR-LINHAS                                   
047000           ELSE                                                           
047100              IF WS-TD-TIPO(WS-IX-J) = WS-TD-TIPO(WS-IX-J + 1)            
047200                 AND WS-TD-VALOR(WS-IX-J) > WS-TD-VALOR(WS-IX-J+1)        
047300                 PERFORM 066-TROCAR-LINHAS                                
047400              END-IF                                                      
047500           END-IF                                                         
047600           .                                                              
047700                                                                          
047800       066-TROCAR-LINHAS.                                                 
047900                                                                          
048000           MOVE WS-TD-ENTRADA(WS-IX-J)     TO WS-TD-TEMP                  
048100           MOVE WS-TD-ENTRADA(WS-IX-J + 1)                                
048200               TO WS-TD-ENTRADA(WS-IX-J)                                  
048300           MOVE WS-TD-TEMP                                                
048400               TO WS-TD-ENTRADA(WS-IX-J + 1)                              
048500           .                                                              
048600      *-----------------------------------------------------------        
048700      *    WALK THE SORTED TABLE, CONTROL-BREAK ON YEAR OR TYPE           
048800      *-----------------------------------------------------------        
048900       070-CALCULAR-E-IMPRIMIR-RESUMOS.                                   
049000                                                                          
049100           PERFORM 084-IMPRIMIR-CABECALHO                                 
049200                                                                          
049300           MOVE 1 TO WS-IX-INICIO-GRUPO                                   
049400           MOVE 1 TO WS-IX-I                                              
049500           PERFORM 072-EXAMINAR-LINHA-TABELA                              
049600               UNTIL WS-IX-I > WS-CT-VALIDOS                              
049700           .                                                              
049800                                                                          
049900       072-EXAMINAR-LINHA-TABELA.                                         
050000                                                                          
050100           IF WS-IX-I = WS-CT-VALIDOS                                     
050200              MOVE WS-IX-I TO WS-IX-FIM-GRUPO                             
050300              PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                     
050400              PERFORM 085-IMPRIMIR-LINHA                                  
050500           ELSE                                                           
050600              IF WS-TD-ANO(WS-IX-I+1) NOT = WS-TD-ANO(WS-IX-I)            
050700                 OR WS-TD-TIPO(WS-IX-I+1) NOT =                           
050800                    WS-TD-TIPO(WS-IX-I)                                   
050900                 MOVE WS-IX-I TO WS-IX-FIM-GRUPO                          
051000                 PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                  
051100                 PERFORM 085-IMPRIMIR-LINHA                               
051200                 COMPUTE WS-IX-INICIO-GRUPO = WS-IX-I + 1                 
051300              END-IF                                                      
051400           END-IF                                                         
051500           ADD 1 TO WS-IX-I                                               
051600           .                                                              
051700      *-----------------------------------------------------------        
051800      *    MIN, MAX, MEAN AND MEDIAN FOR ONE (YEAR,TYPE) GROUP -          
051900      *    ROUNDED TO 2 DECIMAL PLACES, SWR-0159                          
052000      *-----------------------------------------------------------        
052100       075-CALCULAR-ESTATISTICAS-GRUPO.                                   
052200                                                                          
052300           ADD 1 TO WS-CT-GRUPOS                                          
052400           COMPUTE WS-AC-QTD-GRUPO =                                      
052500               WS-IX-FIM-GRUPO - WS-IX-INICIO-GRUPO + 1                   
052600                                                                          
052700           MOVE ZERO TO WS-AC-SOMA                                        
052800           PERFORM 076-SOMAR-LINHA                                        
052900               VARYING WS-IX-K FROM WS-IX-INICIO-GRUPO BY 1               
053000               UNTIL WS-IX-K > WS-IX-FIM-GRUPO                            
053100                                                                          
053200           COMPUTE WS-AC-MEDIA ROUNDED =                                  
053300               WS-AC-SOMA / WS-AC-QTD-GRUPO                               
053400           COMPUTE WS-AC-MINIMO ROUNDED =                                 
053410               WS-TD-VALOR(WS-IX-INICIO-GRUPO)                            
053420           COMPUTE WS-AC-MAXIMO ROUNDED =                                 
053430               WS-TD-VALOR(WS-IX-FIM-GRUPO)                               
053600                                                                          
053700           MOVE 0.50 TO WS-MD-FRACAO                                      
053800           PERFORM 077-CALCULAR-MEDIANA                                   
053900           .                                                              
054000                                                                          
054100       076-SOMAR-LINHA.                                                   
054200                                                                          
054300           ADD WS-TD-VALOR(WS-IX-K) TO WS-AC-SOMA                         
054400           .                                                              
054500      *-----------------------------------------------------------        
054600      *    MEDIAN VIA RANK FORMULA H=(N-1)*P+1, LINEAR INTERP.            
054700      *    SEE MAINTENANCE HISTORY, SWR-0203.                             
054800      *-----------------------------------------------------------        
054900       077-CALCULAR-MEDIANA.                                              
055000                                                                          
055100           COMPUTE WS-MD-POSTO =                                          
055200               (WS-AC-QTD-GRUPO - 1) * WS-MD-FRACAO + 1                   
055300           MOVE WS-MD-POSTO TO WS-MD-POSTO-INTEIRO                        
055400           COMPUTE WS-MD-FRACIONARIO =                                    
055500               WS-MD-POSTO - WS-MD-POSTO-INTEIRO                          
055600           COMPUTE WS-IX-K =                                              
055700               WS-IX-INICIO-GRUPO + WS-MD-POSTO-INTEIRO - 1               
055800                                                                          
055900           IF WS-MD-FRACIONARIO = 0 OR WS-IX-K >= WS-IX-FIM-GRUPO         
056000              COMPUTE WS-AC-MEDIANA ROUNDED =                             
056050                 WS-TD-VALOR(WS-IX-K)                                     
056100           ELSE                                                           
056200              COMPUTE WS-AC-MEDIANA ROUNDED =                             
056300                  WS-TD-VALOR(WS-IX-K) +                                  
056400                  WS-MD-FRACIONARIO *                                     
056500                  (WS-TD-VALOR(WS-IX-K+1) - WS-TD-VALOR(WS-IX-K))         
056600           END-IF                                                         
056700           .                                                              
056800      *-----------------------------------------------------------        
056900      *    PRINT THE REPORT HEADING (NEW PAGE EACH CALL)                  
057000      *-----------------------------------------------------------        
057100       084-IMPRIMIR-CABECALHO.                                            
057200                                                                          
057300           MOVE WS-DATA-CAB TO WS-DATA-CAB1                               
057400           DISPLAY " "                                                    
057500           DISPLAY WS-CAB1                                                
057600           DISPLAY WS-CAB2                                                
057700           DISPLAY WS-HIFEN                                               
057800           .                                                              
057900      *-----------------------------------------------------------        
058000      *    PRINT ONE DETAIL LINE OF THE GROUP SUMMARY                     
058100      *-----------------------------------------------------------        
058200       085-IMPRIMIR-LINHA.                                                
058300                                                                          
058400           MOVE WS-TD-ANO(WS-IX-INICIO-GRUPO)  TO WS-LR-ANO               
058500           MOVE WS-TD-TIPO(WS-IX-INICIO-GRUPO) TO WS-LR-TIPO              
058600           MOVE WS-AC-MINIMO                   TO WS-LR-MINIMO            
058700           MOVE WS-AC-MAXIMO                   TO WS-LR-MAXIMO            
058800           MOVE WS-AC-MEDIANA                  TO WS-LR-MEDIANA           
058900           MOVE WS-AC-MEDIA                    TO WS-LR-MEDIA             
059000                                                                          
059100           DISPLAY WS-LINHA-RELATORIO                                     
059200           .                                                              
059300      *-----------------------------------------------------------        
059400      *    CLOSING PROCEDURES                                             
059500      *-----------------------------------------------------------        
059600       090-TERMINAR.                                                      
059700                                                                          
059800           CLOSE F-OBSERVACOES                                            
059900                                                                          
060000           DISPLAY " *====================================*"              
060100           DISPLAY " *  CONTROL TOTALS - HYPRG007         *"              
060200           DISPLAY " *------------------------------------*"              
060300           DISPLAY " * RECORDS READ          = " WS-CT-LIDOS              
060400           DISPLAY " * VALID RECORDS KEPT    = " WS-CT-VALIDOS            
060500           DISPLAY " * SUMMARY GROUPS PRINTED= " WS-CT-GRUPOS             
060600           DISPLAY " *====================================*"              
060700           DISPLAY " *     NORMAL END OF HYPRG007          *"             
060800           DISPLAY " *====================================*"              
060900           .                                                              
061000      *-----------------------------------------------------------        
061100      *    ERROR ROUTINE                                                  
061200      *-----------------------------------------------------------        
061300       999-ERRO.                                                          
061400                                                                          
061500           DISPLAY " *------------------------------------*"              
061600           DISPLAY " *        PROGRAM CANCELLED           *"              
061700           DISPLAY " *------------------------------------*"              
061800           DISPLAY " * MESSAGE     = " WS-MSG                             
061900           DISPLAY " * FILE STATUS = " WS-FS-MSG                          
062000           DISPLAY " *------------------------------------*"              
062100           DISPLAY " *     ABNORMAL END OF HYPRG007        *"             
062200           DISPLAY " *------------------------------------*"              
062300           STOP RUN                                                       
062400           .                                                              
062500      *-----------> END OF PROGRAM HYPRG007 <---------------------        
