000100       IDENTIFICATION DIVISION.                                           
000200      *=======================*                                           
000300       PROGRAM-ID.    HYPRG005.                                           
000400       AUTHOR.        J A JANSSEN.                                        
000500       INSTALLATION.  CA DWR STREAMFLOW DATA SECTION.                     
000600       DATE-WRITTEN.  14/03/1984.                                         
000700       DATE-COMPILED. 11/02/2014.                                         
000800       SECURITY.      NIVEL BASICO.                                       
000900      *-----------------------------------------------------------        
001000      * SECTION: HYDROLOGIC DATA - BATCH REPORTING UNIT                   
001100      *-----------------------------------------------------------        
001200      * PURPOSE:  READ THE CDEC OBSERVATION EXTRACT, GROUP VALID          
001300      *           READINGS BY CALENDAR YEAR, PRODUCE THE YEARLY           
001400      *           FLOW SUMMARY (MEAN/MAX/MIN/MEDIAN/25-50-95-99           
001500      *           A DELIMITED OUTPUT FILE AND/OR A PRINTED TABLE.         
001600      *-----------------------------------------------------------        
001700      *----------------> MAINTENANCE HISTORY <--------------------        
001800      * DATE       INIT  TKT/REQ   DESCRIPTION                            
001900      * ---------  ----  --------  -----------------------------          
002000      * 14/03/1984 JAJ   ORIG-001  ORIGINAL PROGRAM - SINGLE YEAR         
002100      *                            STAGE RUNS ONLY, NO PERCENTILE.        
002200      * 02/08/1986 JAJ   SWR-0114  ADDED MEDIAN, MULTI-YEAR TABLE.        
002300      * 19/11/1989 R.OKF SWR-0188  ADDED OPTIONAL DELIMITED OUTPUT        
002400      *                            FILE SWITCH, WAS PRINT ONLY.           
002500      * 07/05/1993 R.OKF SWR-0221  25/50/95/99 PCTL RANK FORMULA.         
002600      * 04/01/1996 L.FEN SWR-0260  ROUNDING CHANGED TO HALF-AWAY          
002700      *                            -FROM-ZERO PER STATE AUDIT.            
002800      * 21/09/1998 L.FEN Y2K-0031  YEAR-2000: 4-DIGIT YEAR STORED         
002900      *                            AND COMPARED THROUGHOUT - NO           
003000      *                            2-DIGIT YEAR FIELD REMAINS.            
003100      * 30/01/1999 L.FEN Y2K-0058  Y2K FOLLOW-UP - CHECKED PARSE          
003200      *                            AGAINST 1999/2000 TEST DECK.           
003300      * 16/06/2004 M.ORT SWR-0340  CONVERTED READER FOR NEW CDEC          
003400      *                            EXPORT LAYOUT, COMMA DELIMITED.        
003500      * 11/02/2014 D.NAK SWR-0402  ABORT IF NO RECORD IN WHOLE            
003600      *                            FILE PARSES - PRIOR RELEASE            
003700      *                            WROTE AN EMPTY SUMMARY CLEAN.          
003800      *-----------------------------------------------------------        
003900       ENVIRONMENT DIVISION.                                              
004000      *====================*                                              
004100       CONFIGURATION SECTION.                                             
004200      *---------------------*                                             
004300       SPECIAL-NAMES.                                                     
004400           C01 IS TOP-OF-FORM                                             
004500           CLASS WS-CLASSE-NUMERICA IS "0" THRU "9" "."                   
004600               "-" "+" " "                                                
004700           CLASS WS-CLASSE-DIGITOS  IS "0" THRU "9"                       
004800           .                                                              
004900       INPUT-OUTPUT SECTION.                                              
005000      *---------------------*                                             
005100       FILE-CONTROL.                                                      
005200           SELECT F-OBSERVACOES ASSIGN TO "CDECOBS"                       
005300                  ORGANIZATION LINE SEQUENTIAL                            
005400                  FILE STATUS   IS WS-FS-OBS                              
005500           .                                                              
005600           SELECT F-RESUMO-ANO ASSIGN TO "ANOSUMRY"                       
005700                  ORGANIZATION LINE SEQUENTIAL                            
005800                  FILE STATUS   IS WS-FS-RES                              
005900           .                                                              
006000       DATA DIVISION.                                                     
006100      *=============*                                                     
006200       FILE SECTION.                                                      
006300      *------------*                                                      
006400       FD  F-OBSERVACOES                                                  
006500           LABEL RECORD STANDARD                                          
006600           RECORDING MODE F                                               
006700           .                                                              
006800       01  REG-OBSERVACAO            PIC X(80).                           
006900       FD  F-RESUMO-ANO                                                   
007000           LABEL RECORD STANDARD                                          
007100           RECORDING MODE F                                               
007200           .                                                              
007300       01  REG-RESUMO-ANO            PIC X(130).                          
007400       WORKING-STORAGE SECTION.                                           
007500      *-----------------------*                                           
007600       01  FILLER                    PIC X(35)       VALUE                
007700           '**** START OF WORKING-STORAGE *****'.                         
007800      *-----> RUN-CONTROL SWITCHES AND FILE STATUS BYTES                  
007900       01  WS-AREA-CONTROLE.                                              
008000           05  WS-FS-OBS             PIC X(02).                           
008100           05  WS-FS-RES             PIC X(02).                           
008200           05  WS-SWITCH-SAIDA       PIC X(01).                           
008300               88  WS-SAIDA-ARQUIVO       VALUE "F".                      
008400               88  WS-SAIDA-RELATORIO     VALUE "R".                      
008500               88  WS-SAIDA-AMBOS         VALUE "A".                      
008600           05  WS-MSG                PIC X(30).                           
008700           05  WS-FS-MSG             PIC X(02).                           
008800           05  FILLER                PIC X(04).                           
008900      *-----> COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP            
009000       01  WS-AREA-CONTADORES.                                            
009100           05  WS-CT-LIDOS           PIC 9(06)       COMP.                
009200           05  WS-CT-VALIDOS         PIC 9(06)       COMP.                
009300           05  WS-CT-ANOS            PIC 9(04)       COMP.                
009400           05  WS-IX-I               PIC 9(06)       COMP.                
009500           05  WS-IX-J               PIC 9(06)       COMP.                
009600           05  WS-IX-PASSADA         PIC 9(06)       COMP.                
009700           05  WS-IX-K               PIC 9(06)       COMP.                
009800           05  WS-IX-INICIO-GRUPO    PIC 9(06)       COMP.                
009900           05  WS-IX-FIM-GRUPO       PIC 9(06)       COMP.                
010000           05  WS-IX-ENXUGAR         PIC 9(02)       COMP.                
010100           05  WS-CT-PARTES          PIC 9(02)       COMP.                
010200           05  WS-AC-QTD-GRUPO       PIC 9(06)       COMP.                
010300           05  FILLER                PIC X(04).                           
010400      *-----> MAXIMUM TABLE SIZE - THE BATCH WINDOW HAS NEVER SEEN        
010500      *       MORE THAN A FEW THOUSAND READINGS PER FILE.                 
010600       01  WS-LIMITES.                                                    
010700           05  WS-MAX-DETALHE        PIC 9(06) COMP  VALUE 4000.          
010800           05  FILLER                PIC X(04).                           
010900      *-----> DETAIL TABLE, ONE ENTRY PER VALID READING. SORTED           
011000      *       ASCENDING BY (YEAR, VALUE) BY 060-ORDENAR-TABELA SO         
011100      *       THE CONTROL BREAK AT 070 ALSO GIVES SORTED GROUPS           
011200      *       FOR THE PERCENTILE RANK FORMULA.                            
011300       01  WS-TABELA-DETALHE.                                             
011400           05  WS-TD-ENTRADA OCCURS 4000 TIMES.                           
011500               10  WS-TD-ANO         PIC 9(04).                           
011600               10  WS-TD-VALOR       PIC S9(07)V9(06).                    
011700           05  FILLER                PIC X(04).                           
011800       01  WS-TD-TEMP.                                                    
011900           05  WS-TD-TEMP-ANO        PIC 9(04).                           
012000           05  WS-TD-TEMP-VALOR      PIC S9(07)V9(06).                    
012100           05  FILLER                PIC X(04).                           
012200      *-----> INPUT LINE AND ITS DELIMITED FIELDS                         
012300       77  WS-LINHA-ENTRADA          PIC X(80).                           
012400       01  WS-AREA-CAMPOS.                                                
012500           05  WS-CAMPO-DATA-HORA    PIC X(19).                           
012600           05  WS-CAMPO-VALOR        PIC X(12).                           
012700           05  WS-CAMPO-TIPO         PIC X(10).                           
012800           05  FILLER                PIC X(04).                           
012900      *-----> DATE-TIME PARSE AREA - TWO ALTERNATE LAYOUTS OF THE         
013000      *       SAME NINETEEN BYTES, ONE PER SUPPLIER CONVENTION.           
013100       01  WS-AREA-DATA-HORA.                                             
013200           05  WS-DH-TEXTO           PIC X(19).                           
013300           05  WS-DH-FORMATO-ISO REDEFINES WS-DH-TEXTO.                   
013400               10  WS-DH-ISO-ANO     PIC 9(04).                           
013500               10  FILLER            PIC X(01).                           
013600               10  WS-DH-ISO-MES     PIC 9(02).                           
013700               10  FILLER            PIC X(01).                           
013800               10  WS-DH-ISO-DIA     PIC 9(02).                           
013900               10  FILLER            PIC X(09).                           
014000           05  WS-DH-FORMATO-USA REDEFINES WS-DH-TEXTO.                   
014100               10  WS-DH-USA-MES     PIC 9(02).                           
014200               10  FILLER            PIC X(01).                           
014300               10  WS-DH-USA-DIA     PIC 9(02).                           
014400               10  FILLER            PIC X(01).                           
014500               10  WS-DH-USA-ANO     PIC 9(04).                           
014600               10  FILLER            PIC X(09).                           
014700           05  WS-DH-VALIDA          PIC X(01).                           
014800               88  WS-DATA-HORA-VALIDA    VALUE "S".                      
014900               88  WS-DATA-HORA-INVALIDA  VALUE "N".                      
015000           05  WS-ANO-CANDIDATO      PIC 9(04).                           
015100           05  FILLER                PIC X(04).                           
015200      *-----> VALUE PARSE AREA - TEXT VIEW, SIGN/SPLIT WORK AREA.         
015300      *       NO INTRINSIC FUNCTION IS USED - SAME HAND METHOD            
015400      *       METHOD USED SINCE THIS SHOP DROPPED THE OLD NUMVAL          
015500      *       MACRO LIBRARY IN 1986.                                      
015600       01  WS-AREA-VALOR.                                                 
015700           05  WS-VL-TEXTO           PIC X(12).                           
015800           05  WS-VL-NUMERICO REDEFINES WS-VL-TEXTO                       
015900                                     PIC S9(08)V9(04).                    
016000           05  WS-VL-ENXUTO          PIC X(12).                           
016100           05  WS-VL-SINAL           PIC X(01).                           
016200           05  WS-VL-PARTE-INT       PIC X(07) JUSTIFIED RIGHT.           
016300           05  WS-VL-PARTE-INT-NUM REDEFINES WS-VL-PARTE-INT              
016400                                     PIC 9(07).                           
016500           05  WS-VL-PARTE-DEC       PIC X(04).                           
016600           05  WS-VL-FRACAO-4        PIC 9(04).                           
016700           05  WS-VL-CANDIDATO       PIC S9(07)V9(06) COMP.               
016800           05  WS-VL-VALIDO          PIC X(01).                           
016900               88  WS-VALOR-VALIDO       VALUE "S".                       
017000               88  WS-VALOR-INVALIDO     VALUE "N".                       
017100           05  FILLER                PIC X(04).                           
017200      *-----> GENERIC LEFT-TRIM WORK AREA - SHARED BY ANY FIELD           
017300      *       THAT NEEDS LEADING BLANKS STRIPPED.                         
017400       01  WS-AREA-ENXUGAR.                                               
017500           05  WS-TX-ENTRADA         PIC X(40).                           
017600           05  WS-TX-SAIDA           PIC X(40).                           
017700           05  FILLER                PIC X(04).                           
017800      *-----> ACCUMULATORS FOR ONE YEAR-GROUP                             
017900       01  WS-AREA-ACUMULADOR.                                            
018000           05  WS-AC-SOMA            PIC S9(09)V9(06) COMP.               
018100           05  WS-AC-MEDIA           PIC S9(07)V9(06) COMP.               
018200           05  WS-AC-MINIMO          PIC S9(07)V9(06) COMP.               
018300           05  WS-AC-MAXIMO          PIC S9(07)V9(06) COMP.               
018400           05  WS-PCT-FRACAO         PIC 9V9(06)      COMP.               
018500           05  WS-PCT-POSTO          PIC S9(06)V9(06) COMP.               
018600           05  WS-PCT-POSTO-INTEIRO  PIC S9(06)       COMP.               
018700           05  WS-PCT-FRACIONARIO    PIC S9V9(06)     COMP.               
018800           05  WS-PCT-RESULTADO      PIC S9(07)V9(06) COMP.               
018900           05  WS-PCT-25             PIC S9(07)V9(06) COMP.               
019000           05  WS-PCT-50             PIC S9(07)V9(06) COMP.               
019100           05  WS-PCT-95             PIC S9(07)V9(06) COMP.               
019200           05  WS-PCT-99             PIC S9(07)V9(06) COMP.               
019300           05  FILLER                PIC X(04).                           
019400      *-----> DELIMITED OUTPUT RECORD FOR F-RESUMO-ANO                    
019500       01  WS-REG-RESUMO-ANO.                                             
019600           05  WS-RA-ANO             PIC 9(04).                           
019700           05  WS-RA-MEDIA           PIC S9(07)V9(06).                    
019800           05  WS-RA-MAXIMO          PIC S9(07)V9(06).                    
019900           05  WS-RA-MINIMO          PIC S9(07)V9(06).                    
020000           05  WS-RA-MEDIANA         PIC S9(07)V9(06).                    
020100           05  WS-RA-PCT25           PIC S9(07)V9(06).                    
020200           05  WS-RA-PCT50           PIC S9(07)V9(06).                    
020300           05  WS-RA-PCT95           PIC S9(07)V9(06).                    
020400           05  WS-RA-PCT99           PIC S9(07)V9(06).                    
020500           05  FILLER                PIC X(04).                           
020600      *-----> PRINTED REPORT LINES                                        
020700       01  WS-DATA-CAB               PIC X(10).                           
020800       01  WS-CAB1.                                                       
020900           05  FILLER                PIC X(01)  VALUE SPACES.             
021000           05  WS-DATA-CAB1          PIC X(10).                           
021100           05  FILLER                PIC X(04)  VALUE SPACES.             
021200           05  FILLER                PIC X(45)  VALUE                     
021300               "CDEC YEARLY FLOW SUMMARY - HYPRG005".                     
021400           05  FILLER                PIC X(20)  VALUE SPACES.             
021500       01  WS-CAB2.                                                       
021600           05  FILLER                PIC X(01)  VALUE SPACES.             
021700           05  FILLER                PIC X(06)  VALUE "YEAR".             
021800           05  FILLER                PIC X(02)  VALUE SPACES.             
021900           05  FILLER                PIC X(16)  VALUE "AVG FLOW".         
022000           05  FILLER                PIC X(16)  VALUE "MAX FLOW".         
022100           05  FILLER                PIC X(16)  VALUE "MIN FLOW".         
022200           05  FILLER                PIC X(16)  VALUE "MEDIAN".           
022300           05  FILLER                PIC X(13)  VALUE "25%".              
022400           05  FILLER                PIC X(13)  VALUE "50%".              
022500           05  FILLER                PIC X(13)  VALUE "95%".              
022600           05  FILLER                PIC X(13)  VALUE "99%".              
022700       01  WS-LINHA-RELATORIO.                                            
022800           05  FILLER                PIC X(01)  VALUE SPACES.             
022900           05  WS-LR-ANO             PIC 9(04).                           
023000           05  FILLER                PIC X(04)  VALUE SPACES.             
023100           05  WS-LR-MEDIA           PIC -ZZZZZ9.999999.                  
023200           05  FILLER                PIC X(02)  VALUE SPACES.             
023300           05  WS-LR-MAXIMO          PIC -ZZZZZ9.999999.                  
023400           05  FILLER                PIC X(02)  VALUE SPACES.             
023500           05  WS-LR-MINIMO          PIC -ZZZZZ9.999999.                  
023600           05  FILLER                PIC X(02)  VALUE SPACES.             
023700           05  WS-LR-MEDIANA         PIC -ZZZZZ9.999999.                  
023800           05  FILLER                PIC X(02)  VALUE SPACES.             
023900           05  WS-LR-PCT25           PIC -ZZZZZ9.999999.                  
024000           05  FILLER                PIC X(02)  VALUE SPACES.             
024100           05  WS-LR-PCT50           PIC -ZZZZZ9.999999.                  
024200           05  FILLER                PIC X(02)  VALUE SPACES.             
024300           05  WS-LR-PCT95           PIC -ZZZZZ9.999999.                  
024400           05  FILLER                PIC X(02)  VALUE SPACES.             
024500           05  WS-LR-PCT99           PIC -ZZZZZ9.999999.                  
024600           05  FILLER                PIC X(02)  VALUE SPACES.             
024700       77  WS-HIFEN                  PIC X(80) VALUE ALL "-".             
024800       01  FILLER                    PIC X(35)       VALUE                
024900           '****** END OF WORKING-STORAGE ******'.                        
025000      *                                                                   
025100       PROCEDURE DIVISION.                                                
025200      *==================*                                                
025300      *-----------------------------------------------------------        
025400      *    MAIN PROCESS                                                   
025500      *-----------------------------------------------------------        
025600       000-HYPRG005.                                                      
025700                                                                          
025800           PERFORM 010-INICIAR                                            
025900           PERFORM 030-PROCESSAR UNTIL WS-FS-OBS = "10"                   
026000           PERFORM 050-ENCERRAR-LEITURA                                   
026100           PERFORM 060-ORDENAR-TABELA                                     
026200           PERFORM 070-CALCULAR-E-EMITIR-RESUMOS                          
026300           PERFORM 090-TERMINAR                                           
026400           STOP RUN                                                       
026500           .                                                              
026600      *-----------------------------------------------------------        
026700      *    OPENING PROCEDURES                                             
026800      *-----------------------------------------------------------        
026900       010-INICIAR.                                                       
027000                                                                          
027100           DISPLAY "HYDROLOGIC DATA SECTION - HYPRG005"                   
027200           DISPLAY "CDEC YEARLY FLOW SUMMARY"                             
027300           DISPLAY "-------------------------------------------"          
027400                                                                          
027500           PERFORM 015-DATA-HORA                                          
027600           PERFORM 020-ABRIR-ARQUIVOS                                     
027700                                                                          
027800           ACCEPT WS-SWITCH-SAIDA FROM SYSIN                              
027900                                                                          
028000           MOVE ZERO TO WS-CT-LIDOS WS-CT-VALIDOS WS-CT-ANOS              
028100           PERFORM 025-LER-OBSERVACAO                                     
028200           .                                                              
028300      *-----------------------------------------------------------        
028400      *    SYSTEM DATE FOR THE REPORT HEADING                             
028500      *-----------------------------------------------------------        
028600       015-DATA-HORA.                                                     
028700                                                                          
028800           ACCEPT WS-DATA-CAB FROM DATE                                   
028900           .                                                              
029000      *-----------------------------------------------------------        
029100      *    OPEN FILES                                                     
029200      *-----------------------------------------------------------        
029300       020-ABRIR-ARQUIVOS.                                                
029400                                                                          
029500           OPEN INPUT F-OBSERVACOES                                       
029600           IF WS-FS-OBS NOT = "00"                                        
029700              MOVE "ERROR OPENING CDECOBS"    TO WS-MSG                   
029800              MOVE WS-FS-OBS                  TO WS-FS-MSG                
029900              GO TO 999-ERRO                                              
030000           END-IF                                                         
030100                                                                          
030200           IF WS-SAIDA-ARQUIVO OR WS-SAIDA-AMBOS                          
030300              OPEN OUTPUT F-RESUMO-ANO                                    
030400              IF WS-FS-RES NOT = "00"                                     
030500                 MOVE "ERROR OPENING ANOSUMRY" TO WS-MSG                  
030600                 MOVE WS-FS-RES                TO WS-FS-MSG               
030700                 GO TO 999-ERRO                                           
030800              END-IF                                                      
030900           END-IF                                                         
031000           .                                                              
031100      *-----------------------------------------------------------        
031200      *    READ ONE OBSERVATION LINE                                      
031300      *-----------------------------------------------------------        
031400       025-LER-OBSERVACAO.                                                
031500                                                                          
031600           READ F-OBSERVACOES INTO WS-LINHA-ENTRADA                       
031700           IF WS-FS-OBS NOT = "00" AND "10"                               
031800              MOVE "ERROR READING CDECOBS"    TO WS-MSG                   
031900              MOVE WS-FS-OBS                  TO WS-FS-MSG                
032000              GO TO 999-ERRO                                              
032100           ELSE                                                           
032200              IF WS-FS-OBS = "00"                                         
032300                 ADD 1 TO WS-CT-LIDOS                                     
032400              END-IF                                                      
032500           END-IF                                                         
032600           .                                                              
032700      *-----------------------------------------------------------        
032800      *    VALIDATE THE LINE, ACCUMULATE IT INTO THE DETAIL TABLE         
032900      *-----------------------------------------------------------        
033000       030-PROCESSAR.                                                     
033100                                                                          
033200           PERFORM 032-EXTRAIR-CAMPOS                                     
033300           PERFORM 040-VALIDAR-DATA-HORA                                  
033400           PERFORM 042-VALIDAR-VALOR                                      
033500                                                                          
033600           IF WS-DATA-HORA-VALIDA AND WS-VALOR-VALIDO                     
033700              PERFORM 044-ACUMULAR-DETALHE                                
033800           END-IF                                                         
033900                                                                          
034000           PERFORM 025-LER-OBSERVACAO                                     
034100           .                                                              
034200      *-----------------------------------------------------------        
034300      *    SPLIT THE LINE INTO DATE-TIME, VALUE AND (UNUSED) TYPE         
034400      *-----------------------------------------------------------        
034500       032-EXTRAIR-CAMPOS.                                                
034600                                                                          
034700           MOVE SPACES TO WS-AREA-CAMPOS                                  
034800           UNSTRING WS-LINHA-ENTRADA DELIMITED BY ","                     
034900               INTO WS-CAMPO-DATA-HORA                                    
035000                    WS-CAMPO-VALOR                                        
035100                    WS-CAMPO-TIPO                                         
035200           .                                                              
035300      *-----------------------------------------------------------        
035400      *    PARSE THE DATE-TIME (ISO OR US FORMAT), GET THE YEAR           
035500      *-----------------------------------------------------------        
035600       040-VALIDAR-DATA-HORA.                                             
035700                                                                          
035800           SET WS-DATA-HORA-INVALIDA TO TRUE                              
035900           MOVE WS-CAMPO-DATA-HORA TO WS-TX-ENTRADA                       
036000           PERFORM 041-ENXUGAR-CAMPO                                      
036100           MOVE WS-TX-SAIDA(1:19) TO WS-DH-TEXTO                          
036200                                                                          
036300           IF WS-DH-TEXTO(5:1) = "-"                                      
036400              IF WS-DH-ISO-ANO IS NUMERIC                                 
036500                 AND WS-DH-ISO-MES IS NUMERIC                             
036600                 AND WS-DH-ISO-DIA IS NUMERIC                             
036700                 MOVE WS-DH-ISO-ANO TO WS-ANO-CANDIDATO                   
036800                 SET WS-DATA-HORA-VALIDA TO TRUE                          
036900              END-IF                                                      
037000           ELSE                                                           
037100              IF WS-DH-TEXTO(3:1) = "/"                                   
037200                 IF WS-DH-USA-ANO IS NUMERIC                              
037300                    AND WS-DH-USA-MES IS NUMERIC                          
037400                    AND WS-DH-USA-DIA IS NUMERIC                          
037500                    MOVE WS-DH-USA-ANO TO WS-ANO-CANDIDATO                
037600                    SET WS-DATA-HORA-VALIDA TO TRUE                       
037700                 END-IF                                                   
037800              END-IF                                                      
037900           END-IF                                                         
038000           .                                                              
038100      *-----------------------------------------------------------        
038200      *    GENERIC LEFT-TRIM - FIND FIRST NON-BLANK, MOVE THE             
038300      *    REMAINDER LEFT-JUSTIFIED INTO THE OUTPUT WORK AREA             
038400      *-----------------------------------------------------------        
038500       041-ENXUGAR-CAMPO.                                                 
038600                                                                          
038700           MOVE 1 TO WS-IX-ENXUGAR                                        
038800           PERFORM 0411-AVANCAR-BRANCO                                    
038900               UNTIL WS-IX-ENXUGAR > 40                                   
039000               OR WS-TX-ENTRADA(WS-IX-ENXUGAR:1) NOT = SPACE              
039100                                                                          
039200           MOVE SPACES TO WS-TX-SAIDA                                     
039300           IF WS-IX-ENXUGAR < 40                                          
039400              MOVE WS-TX-ENTRADA(WS-IX-ENXUGAR:) TO WS-TX-SAIDA           
039500           END-IF                                                         
039600           .                                                              
039700                                                                          
039800       0411-AVANCAR-BRANCO.                                               
039900                                                                          
040000           ADD 1 TO WS-IX-ENXUGAR                                         
040100           .                                                              
040200      *-----------------------------------------------------------        
040300      *    PARSE THE OBSERVED VALUE WITHOUT AN INTRINSIC FUNCTION         
040400      *-----------------------------------------------------------        
040500       042-VALIDAR-VALOR.                                                 
040600                                                                          
040700           SET WS-VALOR-INVALIDO TO TRUE                                  
040800           MOVE SPACE TO WS-VL-SINAL                                      
040900           MOVE ZERO  TO WS-CT-PARTES WS-VL-FRACAO-4                      
041000                                                                          
041100           MOVE WS-CAMPO-VALOR TO WS-TX-ENTRADA                           
041200           PERFORM 041-ENXUGAR-CAMPO                                      
041300           MOVE WS-TX-SAIDA(1:12) TO WS-VL-ENXUTO                         
041400                                                                          
041500           IF WS-VL-ENXUTO NOT = SPACES                                   
041600              AND WS-VL-ENXUTO IS WS-CLASSE-NUMERICA                      
041700              PERFORM 043-SEPARAR-SINAL-E-PARTES                          
041800           END-IF                                                         
041900           .                                                              
042000                                                                          
042100       043-SEPARAR-SINAL-E-PARTES.                                        
042200                                                                          
042300           IF WS-VL-ENXUTO(1:1) = "-" OR WS-VL-ENXUTO(1:1) = "+"          
042400              MOVE WS-VL-ENXUTO(1:1)  TO WS-VL-SINAL                      
042500              MOVE WS-VL-ENXUTO(2:11) TO WS-VL-ENXUTO                     
042600           END-IF                                                         
042700                                                                          
042800           UNSTRING WS-VL-ENXUTO DELIMITED BY "."                         
042900               INTO WS-VL-PARTE-INT WS-VL-PARTE-DEC                       
043000               TALLYING IN WS-CT-PARTES                                   
043100                                                                          
043200           INSPECT WS-VL-PARTE-INT REPLACING ALL SPACE BY "0"             
043300                                                                          
043400           IF WS-VL-PARTE-INT IS NUMERIC                                  
043500              IF WS-CT-PARTES < 2                                         
043600                 COMPUTE WS-VL-CANDIDATO = WS-VL-PARTE-INT-NUM            
043700                 SET WS-VALOR-VALIDO TO TRUE                              
043800              ELSE                                                        
043900                INSPECT WS-VL-PARTE-DEC REPLACING ALL SPACE BY "0"        
044000                 IF WS-VL-PARTE-DEC IS NUMERIC                            
044100                    PERFORM 0431-MONTAR-VALOR-DECIMAL                     
044200                    SET WS-VALOR-VALIDO TO TRUE                           
044300                 END-IF                                                   
044400              END-IF                                                      
044500           END-IF                                                         
044600                                                                          
044700           IF WS-VALOR-VALIDO AND WS-VL-SINAL = "-"                       
044800              COMPUTE WS-VL-CANDIDATO = WS-VL-CANDIDATO * -1              
044900           END-IF                                                         
045000           .                                                              
045100      *-----------------------------------------------------------        
045200      *    BUILD THE SCALED VALUE FROM THE DIGIT-STRING FRACTION          
045300      *-----------------------------------------------------------        
045400       0431-MONTAR-VALOR-DECIMAL.                                         
045500                                                                          
045600           MOVE WS-VL-PARTE-DEC TO WS-VL-FRACAO-4                         
045700           COMPUTE WS-VL-CANDIDATO =                                      
045800               WS-VL-PARTE-INT-NUM + (WS-VL-FRACAO-4 / 10000)             
045900           .                                                              
046000      *-----------------------------------------------------------        
046100      *    ADD ONE VALID ENTRY TO THE DETAIL TABLE                        
046200      *-----------------------------------------------------------        
046300       044-ACUMULAR-DETALHE.                                              
046400                                                                          
046500           IF WS-CT-VALIDOS < WS-MAX-DETALHE                              
046600              ADD 1 TO WS-CT-VALIDOS                                      
046700              MOVE WS-ANO-CANDIDATO TO WS-TD-ANO(WS-CT-VALIDOS)           
046800              MOVE WS-VL-CANDIDATO  TO WS-TD-VALOR(WS-CT-VALIDOS)         
046900           END-IF                                                         
047000           .                                                              
047100      *-----------------------------------------------------------        
047200      *    ABORT WHEN NOTHING IN THE WHOLE FILE PARSED - SWR-0402         
047300      *-----------------------------------------------------------        
047400       050-ENCERRAR-LEITURA.                                              
047500                                                                          
047600           IF WS-CT-VALIDOS = 0                                           
047700              MOVE "NO PARSEABLE DATE-TIME IN FILE" TO WS-MSG             
047800              MOVE "  "                              TO WS-FS-MSG         
047900              GO TO 999-ERRO                                              
048000           END-IF                                                         
048100           .                                                              
048200      *-----------------------------------------------------------        
048300      *    BUBBLE-SORT THE DETAIL TABLE ASCENDING BY YEAR, VALUE          
048400      *-----------------------------------------------------------        
048500       060-ORDENAR-TABELA.                                                
048600                                                                          
048700           PERFORM 062-PASSAR-TABELA                                      
048800               VARYING WS-IX-PASSADA FROM 1 BY 1                          
048900               UNTIL WS-IX-PASSADA >= WS-CT-VALIDOS                       
049000           .                                                              
049100                                                                          
049200       062-PASSAR-TABELA.                                                 
049300                                                                          
049400           MOVE 1 TO WS-IX-J                                              
049500           PERFORM 064-COMPARAR-TROCAR                                    
049600               UNTIL WS-IX-J > WS-CT-VALIDOS - WS-IX-PASSADA              
049700           .                                                              
049800                                                                          
049900       064-COMPARAR-TROCAR.                                               
050000                                                                          
050100           IF WS-TD-ANO(WS-IX-J) > WS-TD-ANO(WS-IX-J + 1)                 
050200              PERFORM 066-TROCAR-LINHAS                                   
050300           ELSE                                                           
050400              IF WS-TD-ANO(WS-IX-J) = WS-TD-ANO(WS-IX-J + 1)              
050500                 AND WS-TD-VALOR(WS-IX-J) > WS-TD-VALOR(WS-IX-J+1)        
050600                 PERFORM 066-TROCAR-LINHAS                                
050700              END-IF                                                      
050800           END-IF                                                         
050900           ADD 1 TO WS-IX-J                                               
051000           .                                                              
051100                                                                          
051200       066-TROCAR-LINHAS.                                                 
051300                                                                          
051400           MOVE WS-TD-ENTRADA(WS-IX-J)     TO WS-TD-TEMP                  
051500           MOVE WS-TD-ENTRADA(WS-IX-J + 1)                                
051600               TO WS-TD-ENTRADA(WS-IX-J)                                  
051700           MOVE WS-TD-TEMP                                                
051800               TO WS-TD-ENTRADA(WS-IX-J + 1)                              
051900           .                                                              
052000      *-----------------------------------------------------------        
052100      *    WALK THE SORTED TABLE, CONTROL-BREAK ON YEAR                   
052200      *-----------------------------------------------------------        
052300       070-CALCULAR-E-EMITIR-RESUMOS.                                     
052400                                                                          
052500           IF WS-SAIDA-RELATORIO OR WS-SAIDA-AMBOS                        
052600              PERFORM 040-IMPRIMIR-CABECALHO                              
052700           END-IF                                                         
052800                                                                          
052900           MOVE 1 TO WS-IX-INICIO-GRUPO                                   
053000           MOVE 1 TO WS-IX-I                                              
053100           PERFORM 072-EXAMINAR-LINHA-TABELA                              
053200               UNTIL WS-IX-I > WS-CT-VALIDOS                              
053300           .                                                              
053400                                                                          
053500       072-EXAMINAR-LINHA-TABELA.                                         
053600                                                                          
053700           IF WS-IX-I = WS-CT-VALIDOS                                     
053800              MOVE WS-IX-I TO WS-IX-FIM-GRUPO                             
053900              PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                     
054000              PERFORM 080-EMITIR-RESUMO-ANO                               
054100           ELSE                                                           
054200              IF WS-TD-ANO(WS-IX-I + 1) NOT = WS-TD-ANO(WS-IX-I)          
054300                 MOVE WS-IX-I TO WS-IX-FIM-GRUPO                          
054400                 PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                  
054500                 PERFORM 080-EMITIR-RESUMO-ANO                            
054600                 COMPUTE WS-IX-INICIO-GRUPO = WS-IX-I + 1                 
054700              END-IF                                                      
054800           END-IF                                                         
054900           ADD 1 TO WS-IX-I                                               
055000           .                                                              
055100      *-----------------------------------------------------------        
055200      *    MEAN, MIN, MAX AND THE FOUR PERCENTILES FOR ONE GROUP          
055300      *-----------------------------------------------------------        
055400       075-CALCULAR-ESTATISTICAS-GRUPO.                                   
055500                                                                          
055600           COMPUTE WS-AC-QTD-GRUPO =                                      
055700               WS-IX-FIM-GRUPO - WS-IX-INICIO-GRUPO + 1                   
055800                                                                          
055900           MOVE ZERO TO WS-AC-SOMA                                        
056000           PERFORM 076-SOMAR-LINHA                                        
056100               VARYING WS-IX-K FROM WS-IX-INICIO-GRUPO BY 1               
056200               UNTIL WS-IX-K > WS-IX-FIM-GRUPO                            
056300                                                                          
056400           COMPUTE WS-AC-MEDIA ROUNDED =                                  
056500               WS-AC-SOMA / WS-AC-QTD-GRUPO                               
056600           MOVE WS-TD-VALOR(WS-IX-INICIO-GRUPO) TO WS-AC-MINIMO           
056700           MOVE WS-TD-VALOR(WS-IX-FIM-GRUPO)    TO WS-AC-MAXIMO           
056800                                                                          
056900           MOVE 0.25 TO WS-PCT-FRACAO                                     
057000           PERFORM 077-CALCULAR-PERCENTIL                                 
057100           MOVE WS-PCT-RESULTADO TO WS-PCT-25                             
057200                                                                          
057300           MOVE 0.50 TO WS-PCT-FRACAO                                     
057400           PERFORM 077-CALCULAR-PERCENTIL                                 
057500           MOVE WS-PCT-RESULTADO TO WS-PCT-50                             
057600                                                                          
057700           MOVE 0.95 TO WS-PCT-FRACAO                                     
057800           PERFORM 077-CALCULAR-PERCENTIL                                 
057900           MOVE WS-PCT-RESULTADO TO WS-PCT-95                             
058000                                                                          
058100           MOVE 0.99 TO WS-PCT-FRACAO                                     
058200           PERFORM 077-CALCULAR-PERCENTIL                                 
058300           MOVE WS-PCT-RESULTADO TO WS-PCT-99                             
058400           .                                                              
058500                                                                          
058600       076-SOMAR-LINHA.                                                   
058700                                                                          
058800           ADD WS-TD-VALOR(WS-IX-K) TO WS-AC-SOMA                         
058900           .                                                              
059000      *-----------------------------------------------------------        
059100      *    PERCENTILE VIA RANK FORMULA H=(N-1)*P+1, LINEAR INTERP.        
059200      *    SEE MAINTENANCE HISTORY, SWR-0221.                             
059300      *-----------------------------------------------------------        
059400       077-CALCULAR-PERCENTIL.                                            
059500                                                                          
059600           COMPUTE WS-PCT-POSTO =                                         
059700               (WS-AC-QTD-GRUPO - 1) * WS-PCT-FRACAO + 1                  
059800           MOVE WS-PCT-POSTO TO WS-PCT-POSTO-INTEIRO                      
059900           COMPUTE WS-PCT-FRACIONARIO =                                   
060000               WS-PCT-POSTO - WS-PCT-POSTO-INTEIRO                        
060100           COMPUTE WS-IX-K =                                              
060200               WS-IX-INICIO-GRUPO + WS-PCT-POSTO-INTEIRO - 1              
060300                                                                          
060400           IF WS-PCT-FRACIONARIO = 0 OR WS-IX-K >= WS-IX-FIM-GRUPO        
060500              MOVE WS-TD-VALOR(WS-IX-K) TO WS-PCT-RESULTADO               
060600           ELSE                                                           
060700              COMPUTE WS-PCT-RESULTADO ROUNDED =                          
060800                  WS-TD-VALOR(WS-IX-K) +                                  
060900                  WS-PCT-FRACIONARIO *                                    
061000                  (WS-TD-VALOR(WS-IX-K+1) - WS-TD-VALOR(WS-IX-K))         
061100           END-IF                                                         
061200           .                                                              
061300      *-----------------------------------------------------------        
061400      *    WRITE THE DELIMITED RECORD AND/OR THE PRINTED LINE             
061500      *-----------------------------------------------------------        
061600       080-EMITIR-RESUMO-ANO.                                             
061700                                                                          
061800           ADD 1 TO WS-CT-ANOS                                            
061900           MOVE WS-TD-ANO(WS-IX-INICIO-GRUPO) TO WS-RA-ANO                
062000           MOVE WS-AC-MEDIA   TO WS-RA-MEDIA                              
062100           MOVE WS-AC-MAXIMO  TO WS-RA-MAXIMO                             
062200           MOVE WS-AC-MINIMO  TO WS-RA-MINIMO                             
062300           MOVE WS-PCT-50     TO WS-RA-MEDIANA                            
062400           MOVE WS-PCT-25     TO WS-RA-PCT25                              
062500           MOVE WS-PCT-50     TO WS-RA-PCT50                              
062600           MOVE WS-PCT-95     TO WS-RA-PCT95                              
062700           MOVE WS-PCT-99     TO WS-RA-PCT99                              
062800                                                                          
062900           IF WS-SAIDA-ARQUIVO OR WS-SAIDA-AMBOS                          
063000              PERFORM 082-GRAVAR-RESUMO                                   
063100           END-IF                                                         
063200           IF WS-SAIDA-RELATORIO OR WS-SAIDA-AMBOS                        
063300              PERFORM 085-IMPRIMIR-LINHA                                  
063400           END-IF                                                         
063500           .                                                              
063600      *-----------------------------------------------------------        
063700      *    WRITE ONE DELIMITED SUMMARY RECORD                             
063800      *-----------------------------------------------------------        
063900       082-GRAVAR-RESUMO.                                                 
064000                                                                          
064100           MOVE SPACES TO REG-RESUMO-ANO                                  
064200           STRING WS-RA-ANO      DELIMITED BY SIZE                        
064300                  ","            DELIMITED BY SIZE                        
064400                  WS-RA-MEDIA    DELIMITED BY SIZE                        
064500                  ","            DELIMITED BY SIZE                        
064600                  WS-RA-MAXIMO   DELIMITED BY SIZE                        
064700                  ","            DELIMITED BY SIZE                        
064800                  WS-RA-MINIMO   DELIMITED BY SIZE                        
064900                  ","            DELIMITED BY SIZE                        
065000                  WS-RA-MEDIANA  DELIMITED BY SIZE                        
065100                  ","            DELIMITED BY SIZE                        
065200                  WS-RA-PCT25    DELIMITED BY SIZE                        
065300                  ","            DELIMITED BY SIZE                        
065400                  WS-RA-PCT50    DELIMITED BY SIZE                        
065500                  ","            DELIMITED BY SIZE                        
065600                  WS-RA-PCT95    DELIMITED BY SIZE                        
065700                  ","            DELIMITED BY SIZE                        
065800                  WS-RA-PCT99    DELIMITED BY SIZE                        
065900               INTO REG-RESUMO-ANO                                        
066000           WRITE REG-RESUMO-ANO                                           
066100           IF WS-FS-RES NOT = "00"                                        
066200              MOVE "ERROR WRITING ANOSUMRY" TO WS-MSG                     
066300              MOVE WS-FS-RES                TO WS-FS-MSG                  
066400              GO TO 999-ERRO                                              
066500           END-IF                                                         
066600           .                                                              
066700      *-----------------------------------------------------------        
066800      *    PRINT THE REPORT HEADING (NEW PAGE EACH CALL)                  
066900      *-----------------------------------------------------------        
067000       040-IMPRIMIR-CABECALHO.                                            
067100                                                                          
067200           MOVE WS-DATA-CAB TO WS-DATA-CAB1                               
067300           DISPLAY " "                                                    
067400           DISPLAY WS-CAB1                                                
067500           DISPLAY WS-CAB2                                                
067600           DISPLAY WS-HIFEN                                               
067700           .                                                              
067800      *-----------------------------------------------------------        
067900      *    PRINT ONE DETAIL LINE OF THE YEARLY SUMMARY                    
068000      *-----------------------------------------------------------        
068100       085-IMPRIMIR-LINHA.                                                
068200                                                                          
068300           MOVE WS-RA-ANO      TO WS-LR-ANO                               
068400           MOVE WS-RA-MEDIA    TO WS-LR-MEDIA                             
068500           MOVE WS-RA-MAXIMO   TO WS-LR-MAXIMO                            
068600           MOVE WS-RA-MINIMO   TO WS-LR-MINIMO                            
068700           MOVE WS-RA-MEDIANA  TO WS-LR-MEDIANA                           
068800           MOVE WS-RA-PCT25    TO WS-LR-PCT25                             
068900           MOVE WS-RA-PCT50    TO WS-LR-PCT50                             
069000           MOVE WS-RA-PCT95    TO WS-LR-PCT95                             
069100           MOVE WS-RA-PCT99    TO WS-LR-PCT99                             
069200                                                                          
069300           DISPLAY WS-LINHA-RELATORIO                                     
069400           .                                                              
069500      *-----------------------------------------------------------        
069600      *    CLOSING PROCEDURES                                             
069700      *-----------------------------------------------------------        
069800       090-TERMINAR.                                                      
069900                                                                          
070000           CLOSE F-OBSERVACOES                                            
070100           IF WS-SAIDA-ARQUIVO OR WS-SAIDA-AMBOS                          
070200              CLOSE F-RESUMO-ANO                                          
070300           END-IF                                                         
070400                                                                          
070500           DISPLAY " *==================================*"                
070600           DISPLAY " *  CONTROL TOTALS - HYPRG005        *"               
070700           DISPLAY " *------------------------------------*"              
070800           DISPLAY " * RECORDS READ          = " WS-CT-LIDOS              
070900           DISPLAY " * VALID RECORDS KEPT    = " WS-CT-VALIDOS            
071000           DISPLAY " * SUMMARY YEARS WRITTEN = " WS-CT-ANOS               
071100           DISPLAY " *====================================*"              
071200           DISPLAY " *     NORMAL END OF HYPRG005         *"              
071300           DISPLAY " *====================================*"              
071400           .                                                              
071500      *-----------------------------------------------------------        
071600      *    ERROR ROUTINE                                                  
071700      *-----------------------------------------------------------        
071800       999-ERRO.                                                          
071900                                                                          
072000           DISPLAY " *------------------------------------*"              
072100           DISPLAY " *        PROGRAM CANCELLED           *"              
072200           DISPLAY " *------------------------------------*"              
072300           DISPLAY " * MESSAGE     = " WS-MSG                             
072400           DISPLAY " * FILE STATUS = " WS-FS-MSG                          
072500           DISPLAY " *------------------------------------*"              
072600           DISPLAY " *     ABNORMAL END OF HYPRG005        *"             
072700           DISPLAY " *------------------------------------*"              
072800           STOP RUN                                                       
072900           .                                                              
073000      *-------------> END OF PROGRAM HYPRG005 <--------------             
