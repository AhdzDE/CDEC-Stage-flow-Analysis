000100       IDENTIFICATION DIVISION.                                           
000200      *=======================*                                           
000300       PROGRAM-ID.    HYPRG008.                                           
000400       AUTHOR.        D NAKAMURA.                                         
000500       INSTALLATION.  CA DWR STREAMFLOW DATA SECTION.                     
000600       DATE-WRITTEN.  06/11/1995.                                         
000700       DATE-COMPILED. 11/02/2014.                                         
000800       SECURITY.      NIVEL BASICO.                                       
000900      *-----------------------------------------------------------        
001000      * SECTION: HYDROLOGIC DATA - BATCH REPORTING UNIT                   
001100      *-----------------------------------------------------------        
001200      * PURPOSE:  READ UP TO THREE ONERAIN TAB-DELIMITED EXPORT           
001300      *           FILES, VALIDATE EACH FILE'S HEADER, CLEAN AND           
001400      *           COMBINE THE SURVIVING RECORDS INTO ONE OUTPUT           
001500      *           FILE, OPTIONALLY FILTER BY DATA QUALITY AND/OR          
001600      *           UNIT, THEN GROUP BY CALENDAR YEAR AND WRITE A           
001700      *           YEARLY FLOW SUMMARY WITH RECORD COUNTS.                 
001800      *-----------------------------------------------------------        
001900      *--------------> MAINTENANCE HISTORY <----------------------        
002000      * DATE       INIT  TKT/REQ   DESCRIPTION                            
002100      * ---------  ----  --------  -----------------------------          
002200      * 06/11/1995 DNAK  ORIG-004  ORIGINAL PROGRAM - ONERAIN             
002300      *                            TELEMETRY GAUGES CAME ON LINE          
002400      *                            THIS YEAR, THREE FEEDS ASSIGNED        
002500      *                            ONERAIN1/2/3.                          
002600      * 19/03/1996 DNAK  SWR-0271  HEADER VALIDATION ADDED AFTER          
002700      *                            A RELABELED COLUMN SET SILENTLY        
002800      *                            CORRUPTED A MONTH OF SUMMARIES.        
002900      * 02/12/1997 DNAK  SWR-0289  OPTIONAL DATA-QUALITY/UNIT             
003000      *                            FILTERS, SET VIA SYSIN, PER            
003100      *                            REQUEST OF THE FORECAST UNIT.          
003200      * 21/09/1998 LFEN  Y2K-0039  YEAR-2000: 4-DIGIT YEAR STORED         
003300      *                            AND COMPARED THROUGHOUT.               
003400      * 30/01/1999 LFEN  Y2K-0065  Y2K FOLLOW-UP - CHECKED PARSE          
003500      *                            AGAINST 1999/2000 TEST DECK.           
003600      * 14/04/2003 MORT  SWR-0310  RECORD COUNT N ADDED TO EACH           
003700      *                            YEARLY SUMMARY LINE.                   
003800      * 11/02/2014 DNAK  SWR-0402  ABORT IF NO FILE LOADS OR IF           
003900      *                            THE FILTERS EMPTY THE DATA.            
004000      *-----------------------------------------------------------        
004100       ENVIRONMENT DIVISION.                                              
004200      *====================*                                              
004300       CONFIGURATION SECTION.                                             
004400      *---------------------*                                             
004500       SPECIAL-NAMES.                                                     
004600           C01 IS TOP-OF-FORM                                             
004700           CLASS WS-CLASSE-NUMERICA IS "0" THRU "9" "."                   
004800               "-" "+" " "                                                
004900           CLASS WS-CLASSE-DIGITOS  IS "0" THRU "9"                       
005000           .                                                              
005100       INPUT-OUTPUT SECTION.                                              
005200      *---------------------*                                             
005300       FILE-CONTROL.                                                      
005400           SELECT F-ONERAIN1 ASSIGN TO "ONERAIN1"                         
005500                  ORGANIZATION LINE SEQUENTIAL                            
005600                  FILE STATUS   IS WS-FS-OR1                              
005700           .                                                              
005800           SELECT F-ONERAIN2 ASSIGN TO "ONERAIN2"                         
005900                  ORGANIZATION LINE SEQUENTIAL                            
006000                  FILE STATUS   IS WS-FS-OR2                              
006100           .                                                              
006200           SELECT F-ONERAIN3 ASSIGN TO "ONERAIN3"                         
006300                  ORGANIZATION LINE SEQUENTIAL                            
006400                  FILE STATUS   IS WS-FS-OR3                              
006500           .                                                              
006600           SELECT F-COMBINADO ASSIGN TO "ORCOMBO"                         
006700                  ORGANIZATION LINE SEQUENTIAL                            
006800                  FILE STATUS   IS WS-FS-COMBO                            
006900           .                                                              
007000           SELECT F-RESUMO-ANO ASSIGN TO "ANOSUMRY"                       
007100                  ORGANIZATION LINE SEQUENTIAL                            
007200                  FILE STATUS   IS WS-FS-RES                              
007300           .                                                              
007400       DATA DIVISION.                                                     
007500      *=============*                                                     
007600       FILE SECTION.                                                      
007700      *------------*                                                      
007800       FD  F-ONERAIN1                                                     
007900           LABEL RECORD STANDARD                                          
008000           RECORDING MODE F                                               
008100           .                                                              
008200       01  REG-ONERAIN1               PIC X(80).                          
008300       FD  F-ONERAIN2                                                     
008400           LABEL RECORD STANDARD                                          
008500           RECORDING MODE F                                               
008600           .                                                              
008700       01  REG-ONERAIN2               PIC X(80).                          
008800       FD  F-ONERAIN3                                                     
008900           LABEL RECORD STANDARD                                          
009000           RECORDING MODE F                                               
009100           .                                                              
009200       01  REG-ONERAIN3               PIC X(80).                          
009300       FD  F-COMBINADO                                                    
009400           LABEL RECORD STANDARD                                          
009500           RECORDING MODE F                                               
009600           .                                                              
009700       01  REG-COMBINADO              PIC X(120).                         
009800       FD  F-RESUMO-ANO                                                   
009900           LABEL RECORD STANDARD                                          
010000           RECORDING MODE F                                               
010100           .                                                              
010200       01  REG-RESUMO-ANO             PIC X(140).                         
010300       WORKING-STORAGE SECTION.                                           
010400      *-----------------------*                                           
010500       01  FILLER                    PIC X(35)       VALUE                
010600           '**** START OF WORKING-STORAGE *****'.                         
010700      *-----> RUN-CONTROL SWITCHES AND FILE STATUS BYTES                  
010800       01  WS-AREA-CONTROLE.                                              
010900           05  WS-FS-OR1             PIC X(02).                           
011000           05  WS-FS-OR2             PIC X(02).                           
011100           05  WS-FS-OR3             PIC X(02).                           
011200           05  WS-FS-ATUAL           PIC X(02).                           
011300           05  WS-FS-COMBO           PIC X(02).                           
011400           05  WS-FS-RES             PIC X(02).                           
011500           05  WS-CABECALHO-OK       PIC X(01).                           
011600               88  WS-CABECALHO-VALIDO    VALUE "S".                      
011700               88  WS-CABECALHO-INVALIDO  VALUE "N".                      
011800           05  WS-MSG                PIC X(30).                           
011900           05  WS-FS-MSG             PIC X(02).                           
012000           05  FILLER                PIC X(04).                           
012100      *-----> OPTIONAL FILTERS FROM SYSIN - BLANK MEANS INACTIVE          
012200       01  WS-AREA-FILTROS.                                               
012300           05  WS-FILTRO-QUALIDADE   PIC X(04).                           
012400           05  WS-FILTRO-UNIDADE     PIC X(06).                           
012500           05  WS-SW-FILTRO-QUALID   PIC X(01).                           
012600               88  WS-FILTRO-QUALID-ATIVO VALUE "S".                      
012700               88  WS-FILTRO-QUALID-OFF   VALUE "N".                      
012800           05  WS-SW-FILTRO-UNIDADE  PIC X(01).                           
012900               88  WS-FILTRO-UNID-ATIVO   VALUE "S".                      
013000               88  WS-FILTRO-UNID-OFF     VALUE "N".                      
013100           05  FILLER                PIC X(04).                           
013200      *-----> COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP            
013300       01  WS-AREA-CONTADORES.                                            
013400           05  WS-CT-LIDOS           PIC 9(06)       COMP.                
013500           05  WS-CT-VALIDOS         PIC 9(06)       COMP.                
013600           05  WS-CT-FILTRADOS       PIC 9(06)       COMP.                
013700           05  WS-CT-ANOS            PIC 9(04)       COMP.                
013800           05  WS-CT-ARQUIVOS-OK     PIC 9(02)       COMP.                
013900           05  WS-IX-I               PIC 9(06)       COMP.                
014000           05  WS-IX-J               PIC 9(06)       COMP.                
014100           05  WS-IX-PASSADA         PIC 9(06)       COMP.                
014200           05  WS-IX-K               PIC 9(06)       COMP.                
014300           05  WS-IX-INICIO-GRUPO    PIC 9(06)       COMP.                
014400           05  WS-IX-FIM-GRUPO       PIC 9(06)       COMP.                
014500           05  WS-IX-ENXUGAR         PIC 9(02)       COMP.                
014600           05  WS-CT-PARTES          PIC 9(02)       COMP.                
014700           05  WS-AC-QTD-GRUPO       PIC 9(06)       COMP.                
014800           05  FILLER                PIC X(04).                           
014900      *-----> MAXIMUM TABLE SIZE - THE BATCH WINDOW HAS NEVER SEEN        
015000      *       MORE THAN A FEW THOUSAND READINGS ACROSS ALL FEEDS.         
015100       01  WS-LIMITES.                                                    
015200           05  WS-MAX-DETALHE        PIC 9(06) COMP  VALUE 4000.          
015300           05  FILLER                PIC X(04).                           
015400      *-----> DETAIL TABLE, ONE ENTRY PER SURVIVING READING.              
015500       01  WS-TABELA-DETALHE.                                             
015600           05  WS-TD-ENTRADA OCCURS 4000 TIMES.                           
015700               10  WS-TD-ANO         PIC 9(04).                           
015800               10  WS-TD-VALOR       PIC S9(07)V9(06).                    
015900           05  FILLER                PIC X(04).                           
016000       01  WS-TD-TEMP.                                                    
016100           05  WS-TD-TEMP-ANO        PIC 9(04).                           
016200           05  WS-TD-TEMP-VALOR      PIC S9(07)V9(06).                    
016300           05  FILLER                PIC X(04).                           
016400      *-----> INPUT LINE, SOURCE-FILE TAG, DELIMITED FIELDS               
016500       01  WS-LINHA-ENTRADA          PIC X(80).                           
016600       77  WS-NOME-ARQUIVO-ATUAL     PIC X(40).                           
016700       01  WS-AREA-CAMPOS.                                                
016800           05  WS-CAMPO-READING      PIC X(19).                           
016900           05  WS-CAMPO-RECEIVE      PIC X(19).                           
017000           05  WS-CAMPO-VALOR        PIC X(12).                           
017100           05  WS-CAMPO-UNIDADE      PIC X(06).                           
017200           05  WS-CAMPO-QUALIDADE    PIC X(04).                           
017300           05  FILLER                PIC X(04).                           
017400      *-----> HEADER-LINE CHECK AREA - FIVE EXPECTED COLUMNS,             
017500      *       COMPARED CASE-INSENSITIVELY BY POSITION - SWR-0271.         
017600       01  WS-AREA-CABECALHO.                                             
017700           05  WS-CB-CAMPO1          PIC X(20).                           
017800           05  WS-CB-CAMPO2          PIC X(20).                           
017900           05  WS-CB-CAMPO3          PIC X(20).                           
018000           05  WS-CB-CAMPO4          PIC X(20).                           
018100           05  WS-CB-CAMPO5          PIC X(20).                           
018200           05  FILLER                PIC X(04).                           
018300      *-----> DATE-TIME PARSE AREA - TWO ALTERNATE LAYOUTS OF THE         
018400      *       SAME NINETEEN BYTES, ONE PER SUPPLIER CONVENTION.           
018500       01  WS-AREA-DATA-HORA.                                             
018600           05  WS-DH-TEXTO           PIC X(19).                           
018700           05  WS-DH-FORMATO-ISO REDEFINES WS-DH-TEXTO.                   
018800               10  WS-DH-ISO-ANO     PIC 9(04).                           
018900               10  FILLER            PIC X(01).                           
019000               10  WS-DH-ISO-MES     PIC 9(02).                           
019100               10  FILLER            PIC X(01).                           
019200               10  WS-DH-ISO-DIA     PIC 9(02).                           
019300               10  FILLER            PIC X(09).                           
019400           05  WS-DH-FORMATO-USA REDEFINES WS-DH-TEXTO.                   
019500               10  WS-DH-USA-MES     PIC 9(02).                           
019600               10  FILLER            PIC X(01).                           
019700               10  WS-DH-USA-DIA     PIC 9(02).                           
019800               10  FILLER            PIC X(01).                           
019900               10  WS-DH-USA-ANO     PIC 9(04).                           
020000               10  FILLER            PIC X(09).                           
020100           05  WS-DH-VALIDA          PIC X(01).                           
020200               88  WS-DATA-HORA-VALIDA    VALUE "S".                      
020300               88  WS-DATA-HORA-INVALIDA  VALUE "N".                      
020400           05  WS-ANO-CANDIDATO      PIC 9(04).                           
020500           05  FILLER                PIC X(04).                           
020600      *-----> VALUE PARSE AREA - TEXT VIEW, SIGN/SPLIT WORK AREA.         
020700      *       NO INTRINSIC FUNCTION IS USED - SAME HAND METHOD            
020800      *       USED SINCE THIS SHOP DROPPED THE OLD NUMVAL MACRO           
020900      *       LIBRARY IN 1986.                                            
021000       01  WS-AREA-VALOR.                                                 
021100           05  WS-VL-TEXTO           PIC X(12).                           
021200           05  WS-VL-NUMERICO REDEFINES WS-VL-TEXTO                       
021300                                     PIC S9(08)V9(04).                    
021400           05  WS-VL-ENXUTO          PIC X(12).                           
021500           05  WS-VL-SINAL           PIC X(01).                           
021600           05  WS-VL-PARTE-INT       PIC X(07) JUSTIFIED RIGHT.           
021700           05  WS-VL-PARTE-INT-NUM REDEFINES WS-VL-PARTE-INT              
021800                                     PIC 9(07).                           
021900           05  WS-VL-PARTE-DEC       PIC X(04).                           
022000           05  WS-VL-FRACAO-4        PIC 9(04).                           
022100           05  WS-VL-CANDIDATO       PIC S9(07)V9(06) COMP.               
022200           05  WS-VL-VALIDO          PIC X(01).                           
022300               88  WS-VALOR-VALIDO       VALUE "S".                       
022400               88  WS-VALOR-INVALIDO     VALUE "N".                       
022500           05  FILLER                PIC X(04).                           
022600      *-----> GENERIC LEFT-TRIM WORK AREA - SHARED BY ANY FIELD           
022700      *       THAT NEEDS LEADING BLANKS STRIPPED.                         
022800       01  WS-AREA-ENXUGAR.                                               
022900           05  WS-TX-ENTRADA         PIC X(40).                           
023000           05  WS-TX-SAIDA           PIC X(40).                           
023100           05  FILLER                PIC X(04).                           
023200       77  WS-QUALIDADE-ENXUTA       PIC X(04).                           
023300       77  WS-UNIDADE-ENXUTA         PIC X(06).                           
023400      *-----> ACCUMULATORS FOR ONE YEAR-GROUP                             
023500       01  WS-AREA-ACUMULADOR.                                            
023600           05  WS-AC-SOMA            PIC S9(09)V9(06) COMP.               
023700           05  WS-AC-MEDIA           PIC S9(07)V9(06) COMP.               
023800           05  WS-AC-MINIMO          PIC S9(07)V9(06) COMP.               
023900           05  WS-AC-MAXIMO          PIC S9(07)V9(06) COMP.               
024000           05  WS-PCT-FRACAO         PIC 9V9(06)      COMP.               
024100           05  WS-PCT-POSTO          PIC S9(06)V9(06) COMP.               
024200           05  WS-PCT-POSTO-INTEIRO  PIC S9(06)       COMP.               
024300           05  WS-PCT-FRACIONARIO    PIC S9V9(06)     COMP.               
024400           05  WS-PCT-RESULTADO      PIC S9(07)V9(06) COMP.               
024500           05  WS-PCT-25             PIC S9(07)V9(06) COMP.               
024600           05  WS-PCT-50             PIC S9(07)V9(06) COMP.               
024700           05  WS-PCT-95             PIC S9(07)V9(06) COMP.               
024800           05  WS-PCT-99             PIC S9(07)V9(06) COMP.               
024900           05  WS-AC-N-GRUPO         PIC 9(07)        COMP.               
025000           05  FILLER                PIC X(04).                           
025100      *-----> DELIMITED OUTPUT RECORDS                                    
025200       01  WS-REG-COMBINADO.                                              
025300           05  WS-RC-READING         PIC X(19).                           
025400           05  WS-RC-RECEIVE         PIC X(19).                           
025500           05  WS-RC-VALOR           PIC S9(07)V9(06).                    
025600           05  WS-RC-UNIDADE         PIC X(06).                           
025700           05  WS-RC-QUALIDADE       PIC X(04).                           
025800           05  WS-RC-ARQUIVO-FONTE   PIC X(40).                           
025900           05  FILLER                PIC X(04).                           
026000       01  WS-REG-RESUMO-ANO.                                             
026100           05  WS-RA-ANO             PIC 9(04).                           
026200           05  WS-RA-MEDIA           PIC S9(07)V9(06).                    
026300           05  WS-RA-MAXIMO          PIC S9(07)V9(06).                    
026400           05  WS-RA-MINIMO          PIC S9(07)V9(06).                    
026500           05  WS-RA-MEDIANA         PIC S9(07)V9(06).                    
026600           05  WS-RA-PCT25           PIC S9(07)V9(06).                    
026700           05  WS-RA-PCT50           PIC S9(07)V9(06).                    
026800           05  WS-RA-PCT95           PIC S9(07)V9(06).                    
026900           05  WS-RA-PCT99           PIC S9(07)V9(06).                    
027000           05  WS-RA-N               PIC 9(07).                           
027100           05  FILLER                PIC X(04).                           
027200       01  FILLER                    PIC X(35)       VALUE                
027300           '****** END OF WORKING-STORAGE ******'.                        
027400      *                                                                   
027500       PROCEDURE DIVISION.                                                
027600      *==================*                                                
027700      *-----------------------------------------------------------        
027800      *    MAIN PROCESS                                                   
027900      *-----------------------------------------------------------        
028000       000-HYPRG008.                                                      
028100                                                                          
028200           PERFORM 010-INICIAR                                            
028300           PERFORM 020-PROCESSAR-ARQUIVOS                                 
028400           PERFORM 050-VERIFICAR-CARGA                                    
028500           PERFORM 060-ORDENAR-TABELA                                     
028600           PERFORM 070-CALCULAR-E-EMITIR-RESUMOS                          
028700           PERFORM 090-TERMINAR                                           
028800           STOP RUN                                                       
028900           .                                                              
029000      *-----------------------------------------------------------        
029100      *    OPENING PROCEDURES                                             
029200      *-----------------------------------------------------------        
029300       010-INICIAR.                                                       
029400                                                                          
029500           DISPLAY "HYDROLOGIC DATA SECTION - HYPRG008"                   
029600           DISPLAY "ONERAIN COMBINE AND SUMMARIZE"                        
029700           DISPLAY "-------------------------------------------"          
029800                                                                          
029900           ACCEPT WS-FILTRO-QUALIDADE FROM SYSIN                          
030000           ACCEPT WS-FILTRO-UNIDADE   FROM SYSIN                          
030100                                                                          
030200           SET WS-FILTRO-QUALID-OFF TO TRUE                               
030300           IF WS-FILTRO-QUALIDADE NOT = SPACES                            
030400              SET WS-FILTRO-QUALID-ATIVO TO TRUE                          
030500           END-IF                                                         
030600           SET WS-FILTRO-UNID-OFF TO TRUE                                 
030700           IF WS-FILTRO-UNIDADE NOT = SPACES                              
030800              SET WS-FILTRO-UNID-ATIVO TO TRUE                            
030900           END-IF                                                         
031000                                                                          
031100           MOVE ZERO TO WS-CT-LIDOS WS-CT-VALIDOS WS-CT-FILTRADOS         
031200           MOVE ZERO TO WS-CT-ANOS WS-CT-ARQUIVOS-OK                      
031300                                                                          
031400           OPEN OUTPUT F-COMBINADO                                        
031500           IF WS-FS-COMBO NOT = "00"                                      
031600              MOVE "ERROR OPENING ORCOMBO"    TO WS-MSG                   
031700              MOVE WS-FS-COMBO                TO WS-FS-MSG                
031800              GO TO 999-ERRO                                              
031900           END-IF                                                         
032000           .                                                              
032100      *-----------------------------------------------------------        
032200      *    DRIVE THE THREE ASSIGNED FEEDS IN DD-NAME ORDER                
032300      *-----------------------------------------------------------        
032400       020-PROCESSAR-ARQUIVOS.                                            
032500                                                                          
032600           MOVE "ONERAIN1" TO WS-NOME-ARQUIVO-ATUAL                       
032700           PERFORM 021-PROCESSAR-ARQUIVO-1                                
032800                                                                          
032900           MOVE "ONERAIN2" TO WS-NOME-ARQUIVO-ATUAL                       
033000           PERFORM 022-PROCESSAR-ARQUIVO-2                                
033100                                                                          
033200           MOVE "ONERAIN3" TO WS-NOME-ARQUIVO-ATUAL                       
033300           PERFORM 023-PROCESSAR-ARQUIVO-3                                
033400           .                                                              
033500      *-----------------------------------------------------------        
033600      *    FEED 1 - OPEN, VALIDATE HEADER, READ TO EOF, CLOSE             
033700      *-----------------------------------------------------------        
033800       021-PROCESSAR-ARQUIVO-1.                                           
033900                                                                          
034000           OPEN INPUT F-ONERAIN1                                          
034100           IF WS-FS-OR1 NOT = "00"                                        
034200              DISPLAY " * WARNING - ONERAIN1 NOT AVAILABLE, SKIP"         
034300           ELSE                                                           
034400              READ F-ONERAIN1 INTO WS-LINHA-ENTRADA                       
034500              MOVE WS-FS-OR1 TO WS-FS-ATUAL                               
034600              PERFORM 024-VALIDAR-CABECALHO                               
034700              IF WS-CABECALHO-INVALIDO                                    
034800                 PERFORM 026-AVISO-CABECALHO                              
034900              ELSE                                                        
035000                 ADD 1 TO WS-CT-ARQUIVOS-OK                               
035100                 PERFORM 028-LER-PROXIMA-1                                
035200                 PERFORM 030-PROCESSAR-REGISTRO                           
035300                     UNTIL WS-FS-OR1 = "10"                               
035400              END-IF                                                      
035500              CLOSE F-ONERAIN1                                            
035600           END-IF                                                         
035700           .                                                              
035800                                                                          
035900       028-LER-PROXIMA-1.                                                 
036000                                                                          
036100           READ F-ONERAIN1 INTO WS-LINHA-ENTRADA                          
036200           MOVE WS-FS-OR1 TO WS-FS-ATUAL                                  
036300           IF WS-FS-OR1 = "00"                                            
036400              ADD 1 TO WS-CT-LIDOS                                        
036500           END-IF                                                         
036600           .                                                              
036700      *-----------------------------------------------------------        
036800      *    FEED 2 - OPEN, VALIDATE HEADER, READ TO EOF, CLOSE             
036900      *-----------------------------------------------------------        
037000       022-PROCESSAR-ARQUIVO-2.                                           
037100                                                                          
037200           OPEN INPUT F-ONERAIN2                                          
037300           IF WS-FS-OR2 NOT = "00"                                        
037400              DISPLAY " * WARNING - ONERAIN2 NOT AVAILABLE, SKIP"         
037500           ELSE                                                           
037600              READ F-ONERAIN2 INTO WS-LINHA-ENTRADA                       
037700              MOVE WS-FS-OR2 TO WS-FS-ATUAL                               
037800              PERFORM 024-VALIDAR-CABECALHO                               
037900              IF WS-CABECALHO-INVALIDO                                    
038000                 PERFORM 026-AVISO-CABECALHO                              
038100              ELSE                                                        
038200                 ADD 1 TO WS-CT-ARQUIVOS-OK                               
038300                 PERFORM 029-LER-PROXIMA-2                                
038400                 PERFORM 030-PROCESSAR-REGISTRO                           
038500                     UNTIL WS-FS-OR2 = "10"                               
038600              END-IF                                                      
038700              CLOSE F-ONERAIN2                                            
038800           END-IF                                                         
038900           .                                                              
039000                                                                          
039100       029-LER-PROXIMA-2.                                                 
039200                                                                          
039300           READ F-ONERAIN2 INTO WS-LINHA-ENTRADA                          
039400           MOVE WS-FS-OR2 TO WS-FS-ATUAL                                  
039500           IF WS-FS-OR2 = "00"                                            
039600              ADD 1 TO WS-CT-LIDOS                                        
039700           END-IF                                                         
039800           .                                                              
039900      *-----------------------------------------------------------        
040000      *    FEED 3 - OPEN, VALIDATE HEADER, READ TO EOF, CLOSE             
040100      *-----------------------------------------------------------        
040200       023-PROCESSAR-ARQUIVO-3.                                           
040300                                                                          
040400           OPEN INPUT F-ONERAIN3                                          
040500           IF WS-FS-OR3 NOT = "00"                                        
040600              DISPLAY " * WARNING - ONERAIN3 NOT AVAILABLE, SKIP"         
040700           ELSE                                                           
040800              READ F-ONERAIN3 INTO WS-LINHA-ENTRADA                       
040900              MOVE WS-FS-OR3 TO WS-FS-ATUAL                               
041000              PERFORM 024-VALIDAR-CABECALHO                               
041100              IF WS-CABECALHO-INVALIDO                                    
041200                 PERFORM 026-AVISO-CABECALHO                              
041300              ELSE                                                        
041400                 ADD 1 TO WS-CT-ARQUIVOS-OK                               
041500                 PERFORM 027-LER-PROXIMA-3                                
041600                 PERFORM 030-PROCESSAR-REGISTRO                           
041700                     UNTIL WS-FS-OR3 = "10"                               
041800              END-IF                                                      
041900              CLOSE F-ONERAIN3                                            
042000           END-IF                                                         
042100           .                                                              
042200                                                                          
042300       027-LER-PROXIMA-3.                                                 
042400                                                                          
042500           READ F-ONERAIN3 INTO WS-LINHA-ENTRADA                          
042600           MOVE WS-FS-OR3 TO WS-FS-ATUAL                                  
042700           IF WS-FS-OR3 = "00"                                            
042800              ADD 1 TO WS-CT-LIDOS                                        
042900           END-IF                                                         
043000           .                                                              
043100      *-----------------------------------------------------------        
043200      *    CHECK THE FIVE REQUIRED COLUMN NAMES, CASE-INSENSITIVE,        
043300      *    BY FIXED POSITION - SWR-0271                                   
043400      *-----------------------------------------------------------        
043500       024-VALIDAR-CABECALHO.                                             
043600                                                                          
043700           SET WS-CABECALHO-INVALIDO TO TRUE                              
043800           MOVE SPACES TO WS-AREA-CABECALHO                               
043900           UNSTRING WS-LINHA-ENTRADA DELIMITED BY X"09"                   
044000               INTO WS-CB-CAMPO1 WS-CB-CAMPO2 WS-CB-CAMPO3                
044100                    WS-CB-CAMPO4 WS-CB-CAMPO5                             
044200                                                                          
044300           INSPECT WS-AREA-CABECALHO                                      
044400               CONVERTING "abcdefghijklmnopqrstuvwxyz"                    
044500                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                    
044600                                                                          
044700           IF WS-CB-CAMPO1(1:7)  = "READING"                              
044800              AND WS-CB-CAMPO2(1:7)  = "RECEIVE"                          
044900              AND WS-CB-CAMPO3(1:5)  = "VALUE"                            
045000              AND WS-CB-CAMPO4(1:4)  = "UNIT"                             
045100              AND WS-CB-CAMPO5(1:13) = "DATA QUALITY"                     
045200              SET WS-CABECALHO-VALIDO TO TRUE                             
045300           END-IF                                                         
045400           .                                                              
045500      *-----------------------------------------------------------        
045600      *    WARN AND MOVE ON - A BAD HEADER SKIPS THE WHOLE FILE           
045700      *-----------------------------------------------------------        
045800       026-AVISO-CABECALHO.                                               
045900                                                                          
046000           DISPLAY " * WARNING - BAD HEADER, FILE SKIPPED: "              
046100                   WS-NOME-ARQUIVO-ATUAL                                  
046200           .                                                              
046300      *-----------------------------------------------------------        
046400      *    VALIDATE READING/VALUE, TAG SOURCE FILE, APPLY THE             
046500      *    OPTIONAL FILTERS, WRITE THE COMBINED RECORD - SWR-0289         
046600      *-----------------------------------------------------------        
046700       030-PROCESSAR-REGISTRO.                                            
046800                                                                          
046900           PERFORM 032-EXTRAIR-CAMPOS                                     
047000           PERFORM 040-VALIDAR-DATA-HORA                                  
047100           PERFORM 042-VALIDAR-VALOR                                      
047200                                                                          
047300           IF WS-DATA-HORA-VALIDA AND WS-VALOR-VALIDO                     
047400              ADD 1 TO WS-CT-VALIDOS                                      
047500              PERFORM 045-LIMPAR-QUALIDADE-UNIDADE                        
047600              IF WS-FILTRO-QUALID-OFF OR                                  
047700                 WS-QUALIDADE-ENXUTA = WS-FILTRO-QUALIDADE                
047800                 IF WS-FILTRO-UNID-OFF OR                                 
047900                    WS-UNIDADE-ENXUTA = WS-FILTRO-UNIDADE                 
048000                    PERFORM 046-GRAVAR-COMBINADO                          
048100                    PERFORM 048-ACUMULAR-DETALHE                          
048200                 END-IF                                                   
048300              END-IF                                                      
048400           END-IF                                                         
048500                                                                          
048600           PERFORM 029-LER-PROXIMA-MESMO-ARQUIVO                          
048700           .                                                              
048800      *-----------------------------------------------------------        
048900      *    READ THE NEXT LINE OF WHICHEVER FEED IS OPEN NOW               
049000      *-----------------------------------------------------------        
049100       029-LER-PROXIMA-MESMO-ARQUIVO.                                     
049200                                                                          
049300           IF WS-NOME-ARQUIVO-ATUAL = "ONERAIN1"                          
049400              PERFORM 028-LER-PROXIMA-1                                   
049500           ELSE                                                           
049600              IF WS-NOME-ARQUIVO-ATUAL = "ONERAIN2"                       
049700                 PERFORM 029-LER-PROXIMA-2                                
049800              ELSE                                                        
049900                 PERFORM 027-LER-PROXIMA-3                                
050000              END-IF                                                      
050100           END-IF                                                         
050200           .                                                              
050300      *-----------------------------------------------------------        
050400      *    SPLIT ONE TAB-DELIMITED DATA LINE INTO ITS FIVE FIELDS         
050500      *-----------------------------------------------------------        
050600       032-EXTRAIR-CAMPOS.                                                
050700                                                                          
050800           MOVE SPACES TO WS-AREA-CAMPOS                                  
050900           UNSTRING WS-LINHA-ENTRADA DELIMITED BY X"09"                   
051000               INTO WS-CAMPO-READING  WS-CAMPO-RECEIVE                    
051100                    WS-CAMPO-VALOR    WS-CAMPO-UNIDADE                    
051200                    WS-CAMPO-QUALIDADE                                    
051300           .                                                              
051400      *-----------------------------------------------------------        
051500      *    PARSE THE READING TIMESTAMP (ISO OR US FORMAT) - YEAR          
051600      *    GROUPING USES READING, NOT RECEIVE, PER RULE                   
051700      *-----------------------------------------------------------        
051800       040-VALIDAR-DATA-HORA.                                             
051900                                                                          
052000           SET WS-DATA-HORA-INVALIDA TO TRUE                              
052100           MOVE WS-CAMPO-READING TO WS-TX-ENTRADA                         
052200           PERFORM 041-ENXUGAR-CAMPO                                      
052300           MOVE WS-TX-SAIDA(1:19) TO WS-DH-TEXTO                          
052400                                                                          
052500           IF WS-DH-TEXTO(5:1) = "-"                                      
052600              IF WS-DH-ISO-ANO IS NUMERIC                                 
052700                 AND WS-DH-ISO-MES IS NUMERIC                             
052800                 AND WS-DH-ISO-DIA IS NUMERIC                             
052900                 MOVE WS-DH-ISO-ANO TO WS-ANO-CANDIDATO                   
053000                 SET WS-DATA-HORA-VALIDA TO TRUE                          
053100              END-IF                                                      
053200           ELSE                                                           
053300              IF WS-DH-TEXTO(3:1) = "/"                                   
053400                 IF WS-DH-USA-ANO IS NUMERIC                              
053500                    AND WS-DH-USA-MES IS NUMERIC                          
053600                    AND WS-DH-USA-DIA IS NUMERIC                          
053700                    MOVE WS-DH-USA-ANO TO WS-ANO-CANDIDATO                
053800                    SET WS-DATA-HORA-VALIDA TO TRUE                       
053900                 END-IF                                                   
054000              END-IF                                                      
054100           END-IF                                                         
054200           .                                                              
054300      *-----------------------------------------------------------        
054400      *    GENERIC LEFT-TRIM - FIND FIRST NON-BLANK, MOVE THE             
054500      *    REMAINDER LEFT-JUSTIFIED INTO THE OUTPUT WORK AREA             
054600      *-----------------------------------------------------------        
054700       041-ENXUGAR-CAMPO.                                                 
054800                                                                          
054900           MOVE 1 TO WS-IX-ENXUGAR                                        
055000           PERFORM 0411-AVANCAR-BRANCO                                    
055100               UNTIL WS-IX-ENXUGAR > 40                                   
055200               OR WS-TX-ENTRADA(WS-IX-ENXUGAR:1) NOT = SPACE              
055300                                                                          
055400           MOVE SPACES TO WS-TX-SAIDA                                     
055500           IF WS-IX-ENXUGAR < 40                                          
055600              MOVE WS-TX-ENTRADA(WS-IX-ENXUGAR:) TO WS-TX-SAIDA           
055700           END-IF                                                         
055800           .                                                              
055900                                                                          
056000       0411-AVANCAR-BRANCO.                                               
056100                                                                          
056200           ADD 1 TO WS-IX-ENXUGAR                                         
056300           .                                                              
056400      *-----------------------------------------------------------        
056500      *    PARSE THE OBSERVED VALUE WITHOUT AN INTRINSIC FUNCTION         
056600      *-----------------------------------------------------------        
056700       042-VALIDAR-VALOR.                                                 
056800                                                                          
056900           SET WS-VALOR-INVALIDO TO TRUE                                  
057000           MOVE SPACE TO WS-VL-SINAL                                      
057100           MOVE ZERO  TO WS-CT-PARTES WS-VL-FRACAO-4                      
057200                                                                          
057300           MOVE WS-CAMPO-VALOR TO WS-TX-ENTRADA                           
057400           PERFORM 041-ENXUGAR-CAMPO                                      
057500           MOVE WS-TX-SAIDA(1:12) TO WS-VL-ENXUTO                         
057600                                                                          
057700           IF WS-VL-ENXUTO NOT = SPACES                                   
057800              AND WS-VL-ENXUTO IS WS-CLASSE-NUMERICA                      
057900              PERFORM 043-SEPARAR-SINAL-E-PARTES                          
058000           END-IF                                                         
058100           .                                                              
058200                                                                          
058300       043-SEPARAR-SINAL-E-PARTES.                                        
058400                                                                          
058500           IF WS-VL-ENXUTO(1:1) = "-" OR WS-VL-ENXUTO(1:1) = "+"          
058600              MOVE WS-VL-ENXUTO(1:1)  TO WS-VL-SINAL                      
058700              MOVE WS-VL-ENXUTO(2:11) TO WS-VL-ENXUTO                     
058800           END-IF                                                         
058900                                                                          
059000           UNSTRING WS-VL-ENXUTO DELIMITED BY "."                         
059100               INTO WS-VL-PARTE-INT WS-VL-PARTE-DEC                       
059200               TALLYING IN WS-CT-PARTES                                   
059300                                                                          
059400           INSPECT WS-VL-PARTE-INT REPLACING ALL SPACE BY "0"             
059500                                                                          
059600           IF WS-VL-PARTE-INT IS NUMERIC                                  
059700              IF WS-CT-PARTES < 2                                         
059800                 COMPUTE WS-VL-CANDIDATO = WS-VL-PARTE-INT-NUM            
059900                 SET WS-VALOR-VALIDO TO TRUE                              
060000              ELSE                                                        
060100                INSPECT WS-VL-PARTE-DEC REPLACING ALL SPACE BY "0"        
060200                 IF WS-VL-PARTE-DEC IS NUMERIC                            
060300                    PERFORM 0431-MONTAR-VALOR-DECIMAL                     
060400                    SET WS-VALOR-VALIDO TO TRUE                           
060500                 END-IF                                                   
060600              END-IF                                                      
060700           END-IF                                                         
060800                                                                          
060900           IF WS-VALOR-VALIDO AND WS-VL-SINAL = "-"                       
061000              COMPUTE WS-VL-CANDIDATO = WS-VL-CANDIDATO * -1              
061100           END-IF                                                         
061200           .                                                              
061300      *-----------------------------------------------------------        
061400      *    BUILD THE SCALED VALUE FROM THE DIGIT-STRING FRACTION          
061500      *-----------------------------------------------------------        
061600       0431-MONTAR-VALOR-DECIMAL.                                         
061700                                                                          
061800           MOVE WS-VL-PARTE-DEC TO WS-VL-FRACAO-4                         
061900           COMPUTE WS-VL-CANDIDATO =                                      
062000               WS-VL-PARTE-INT-NUM + (WS-VL-FRACAO-4 / 10000)             
062100           .                                                              
062200      *-----------------------------------------------------------        
062300      *    TRIM DATA-QUALITY AND UNIT FOR THE EQUALITY FILTERS            
062400      *-----------------------------------------------------------        
062500       045-LIMPAR-QUALIDADE-UNIDADE.                                      
062600                                                                          
062700           MOVE SPACES TO WS-TX-ENTRADA                                   
062800           MOVE WS-CAMPO-QUALIDADE TO WS-TX-ENTRADA(1:4)                  
062900           PERFORM 041-ENXUGAR-CAMPO                                      
063000           MOVE WS-TX-SAIDA(1:4) TO WS-QUALIDADE-ENXUTA                   
063100                                                                          
063200           MOVE SPACES TO WS-TX-ENTRADA                                   
063300           MOVE WS-CAMPO-UNIDADE TO WS-TX-ENTRADA(1:6)                    
063400           PERFORM 041-ENXUGAR-CAMPO                                      
063500           MOVE WS-TX-SAIDA(1:6) TO WS-UNIDADE-ENXUTA                     
063600           .                                                              
063700      *-----------------------------------------------------------        
063800      *    WRITE ONE CLEANED, TAGGED RECORD TO THE COMBINED FILE          
063900      *-----------------------------------------------------------        
064000       046-GRAVAR-COMBINADO.                                              
064100                                                                          
064200           ADD 1 TO WS-CT-FILTRADOS                                       
064300           MOVE WS-CAMPO-READING    TO WS-RC-READING                      
064400           MOVE WS-CAMPO-RECEIVE    TO WS-RC-RECEIVE                      
064500           MOVE WS-VL-CANDIDATO     TO WS-RC-VALOR                        
064600           MOVE WS-UNIDADE-ENXUTA   TO WS-RC-UNIDADE                      
064700           MOVE WS-QUALIDADE-ENXUTA TO WS-RC-QUALIDADE                    
064800           MOVE WS-NOME-ARQUIVO-ATUAL TO WS-RC-ARQUIVO-FONTE              
064900                                                                          
065000           MOVE SPACES TO REG-COMBINADO                                   
065100           STRING WS-RC-READING        DELIMITED BY SIZE                  
065200                  ","                  DELIMITED BY SIZE                  
065300                  WS-RC-RECEIVE        DELIMITED BY SIZE                  
065400                  ","                  DELIMITED BY SIZE                  
065500                  WS-RC-VALOR          DELIMITED BY SIZE                  
065600                  ","                  DELIMITED BY SIZE                  
065700                  WS-RC-UNIDADE        DELIMITED BY SIZE                  
065800                  ","                  DELIMITED BY SIZE                  
065900                  WS-RC-QUALIDADE      DELIMITED BY SIZE                  
066000                  ","                  DELIMITED BY SIZE                  
066100                  WS-RC-ARQUIVO-FONTE  DELIMITED BY SIZE                  
066200               INTO REG-COMBINADO                                         
066300           WRITE REG-COMBINADO                                            
066400           IF WS-FS-COMBO NOT = "00"                                      
066500              MOVE "ERROR WRITING ORCOMBO"   TO WS-MSG                    
066600              MOVE WS-FS-COMBO               TO WS-FS-MSG                 
066700              GO TO 999-ERRO                                              
066800           END-IF                                                         
066900           .                                                              
067000      *-----------------------------------------------------------        
067100      *    ADD ONE SURVIVING ENTRY TO THE YEAR-GROUPING TABLE             
067200      *-----------------------------------------------------------        
067300       048-ACUMULAR-DETALHE.                                              
067400                                                                          
067500           IF WS-CT-FILTRADOS <= WS-MAX-DETALHE                           
067600              MOVE WS-ANO-CANDIDATO TO WS-TD-ANO(WS-CT-FILTRADOS)         
067700              MOVE WS-VL-CANDIDATO TO WS-TD-VALOR(WS-CT-FILTRADOS)        
067800           END-IF                                                         
067900           .                                                              
068000      *-----------------------------------------------------------        
068100      *    ABORT IF NO FEED LOADED, OR IF THE FILTERS LEFT                
068200      *    ZERO RECORDS - SWR-0402                                        
068300      *-----------------------------------------------------------        
068400       050-VERIFICAR-CARGA.                                               
068500                                                                          
068600           IF WS-CT-ARQUIVOS-OK = 0                                       
068700              MOVE "NO ONERAIN FEED COULD BE LOADED" TO WS-MSG            
068800              MOVE "  "                           TO WS-FS-MSG            
068900              GO TO 999-ERRO                                              
069000           END-IF                                                         
069100                                                                          
069200           IF WS-CT-FILTRADOS = 0                                         
069300              MOVE "FILTERS LEFT ZERO RECORDS"     TO WS-MSG              
069400              MOVE "  "                           TO WS-FS-MSG            
069500              GO TO 999-ERRO                                              
069600           END-IF                                                         
069700           .                                                              
069800      *-----------------------------------------------------------        
069900      *    BUBBLE-SORT THE DETAIL TABLE ASCENDING BY YEAR, VALUE          
070000      *-----------------------------------------------------------        
070100       060-ORDENAR-TABELA.                                                
070200                                                                          
070300           PERFORM 062-PASSAR-TABELA                                      
070400               VARYING WS-IX-PASSADA FROM 1 BY 1                          
070500               UNTIL WS-IX-PASSADA >= WS-CT-FILTRADOS                     
070600           .                                                              
070700                                                                          
070800       062-PASSAR-TABELA.                                                 
070900                                                                          
071000           MOVE 1 TO WS-IX-J                                              
071100           PERFORM 064-COMPARAR-TROCAR                                    
071200               UNTIL WS-IX-J > WS-CT-FILTRADOS - WS-IX-PASSADA            
071300           .                                                              
071400                                                                          
071500       064-COMPARAR-TROCAR.                                               
071600                                                                          
071700           IF WS-TD-ANO(WS-IX-J) > WS-TD-ANO(WS-IX-J + 1)                 
071800              PERFORM 066-TROCAR-LINHAS                                   
071900           ELSE                                                           
072000              IF WS-TD-ANO(WS-IX-J) = WS-TD-ANO(WS-IX-J + 1)              
072100                 AND WS-TD-VALOR(WS-IX-J) > WS-TD-VALOR(WS-IX-J+1)        
072200                 PERFORM 066-TROCAR-LINHAS                                
072300              END-IF                                                      
072400           END-IF                                                         
072500           ADD 1 TO WS-IX-J                                               
072600           .                                                              
072700                                                                          
072800       066-TROCAR-LINHAS.                                                 
072900                                                                          
073000           MOVE WS-TD-ENTRADA(WS-IX-J)     TO WS-TD-TEMP                  
073100           MOVE WS-TD-ENTRADA(WS-IX-J + 1)                                
073200               TO WS-TD-ENTRADA(WS-IX-J)                                  
073300           MOVE WS-TD-TEMP                                                
073400               TO WS-TD-ENTRADA(WS-IX-J + 1)                              
073500           .                                                              
073600      *-----------------------------------------------------------        
073700      *    OPEN THE SUMMARY FILE, WALK THE SORTED TABLE, CONTROL-         
073800      *    BREAK ON YEAR                                                  
073900      *-----------------------------------------------------------        
074000       070-CALCULAR-E-EMITIR-RESUMOS.                                     
074100                                                                          
074200           OPEN OUTPUT F-RESUMO-ANO                                       
074300           IF WS-FS-RES NOT = "00"                                        
074400              MOVE "ERROR OPENING ANOSUMRY"  TO WS-MSG                    
074500              MOVE WS-FS-RES                 TO WS-FS-MSG                 
074600              GO TO 999-ERRO                                              
074700           END-IF                                                         
074800                                                                          
074900           MOVE 1 TO WS-IX-INICIO-GRUPO                                   
075000           MOVE 1 TO WS-IX-I                                              
075100           PERFORM 072-EXAMINAR-LINHA-TABELA                              
075200               UNTIL WS-IX-I > WS-CT-FILTRADOS                            
075300           .                                                              
075400                                                                          
075500       072-EXAMINAR-LINHA-TABELA.                                         
075600                                                                          
075700           IF WS-IX-I = WS-CT-FILTRADOS                                   
075800              MOVE WS-IX-I TO WS-IX-FIM-GRUPO                             
075900              PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                     
076000              PERFORM 080-GRAVAR-RESUMO-ANO                               
076100           ELSE                                                           
076200              IF WS-TD-ANO(WS-IX-I + 1) NOT = WS-TD-ANO(WS-IX-I)          
076300                 MOVE WS-IX-I TO WS-IX-FIM-GRUPO                          
076400                 PERFORM 075-CALCULAR-ESTATISTICAS-GRUPO                  
076500                 PERFORM 080-GRAVAR-RESUMO-ANO                            
076600                 COMPUTE WS-IX-INICIO-GRUPO = WS-IX-I + 1                 
076700              END-IF                                                      
076800           END-IF                                                         
076900           ADD 1 TO WS-IX-I                                               
077000           .                                                              
077100      *-----------------------------------------------------------        
077200      *    MEAN, MIN, MAX, FOUR PERCENTILES AND N FOR ONE YEAR            
077300      *-----------------------------------------------------------        
077400       075-CALCULAR-ESTATISTICAS-GRUPO.                                   
077500                                                                          
077600           COMPUTE WS-AC-QTD-GRUPO =                                      
077700               WS-IX-FIM-GRUPO - WS-IX-INICIO-GRUPO + 1                   
077800           MOVE WS-AC-QTD-GRUPO TO WS-AC-N-GRUPO                          
077900                                                                          
078000           MOVE ZERO TO WS-AC-SOMA                                        
078100           PERFORM 076-SOMAR-LINHA                                        
078200               VARYING WS-IX-K FROM WS-IX-INICIO-GRUPO BY 1               
078300               UNTIL WS-IX-K > WS-IX-FIM-GRUPO                            
078400                                                                          
078500           COMPUTE WS-AC-MEDIA ROUNDED =                                  
078600               WS-AC-SOMA / WS-AC-QTD-GRUPO                               
078700           MOVE WS-TD-VALOR(WS-IX-INICIO-GRUPO) TO WS-AC-MINIMO           
078800           MOVE WS-TD-VALOR(WS-IX-FIM-GRUPO)    TO WS-AC-MAXIMO           
078900                                                                          
079000           MOVE 0.25 TO WS-PCT-FRACAO                                     
079100           PERFORM 077-CALCULAR-PERCENTIL                                 
079200           MOVE WS-PCT-RESULTADO TO WS-PCT-25                             
079300                                                                          
079400           MOVE 0.50 TO WS-PCT-FRACAO                                     
079500           PERFORM 077-CALCULAR-PERCENTIL                                 
079600           MOVE WS-PCT-RESULTADO TO WS-PCT-50                             
079700                                                                          
079800           MOVE 0.95 TO WS-PCT-FRACAO                                     
079900           PERFORM 077-CALCULAR-PERCENTIL                                 
080000           MOVE WS-PCT-RESULTADO TO WS-PCT-95                             
080100                                                                          
080200           MOVE 0.99 TO WS-PCT-FRACAO                                     
080300           PERFORM 077-CALCULAR-PERCENTIL                                 
080400           MOVE WS-PCT-RESULTADO TO WS-PCT-99                             
080500           .                                                              
080600                                                                          
080700       076-SOMAR-LINHA.                                                   
080800                                                                          
080900           ADD WS-TD-VALOR(WS-IX-K) TO WS-AC-SOMA                         
081000           .                                                              
081100      *-----------------------------------------------------------        
081200      *    PERCENTILE VIA RANK FORMULA H=(N-1)*P+1, LINEAR INTERP.        
081300      *-----------------------------------------------------------        
081400       077-CALCULAR-PERCENTIL.                                            
081500                                                                          
081600           COMPUTE WS-PCT-POSTO =                                         
081700               (WS-AC-QTD-GRUPO - 1) * WS-PCT-FRACAO + 1                  
081800           MOVE WS-PCT-POSTO TO WS-PCT-POSTO-INTEIRO                      
081900           COMPUTE WS-PCT-FRACIONARIO =                                   
082000               WS-PCT-POSTO - WS-PCT-POSTO-INTEIRO                        
082100           COMPUTE WS-IX-K =                                              
082200               WS-IX-INICIO-GRUPO + WS-PCT-POSTO-INTEIRO - 1              
082300                                                                          
082400           IF WS-PCT-FRACIONARIO = 0 OR WS-IX-K >= WS-IX-FIM-GRUPO        
082500              MOVE WS-TD-VALOR(WS-IX-K) TO WS-PCT-RESULTADO               
082600           ELSE                                                           
082700              COMPUTE WS-PCT-RESULTADO ROUNDED =                          
082800                  WS-TD-VALOR(WS-IX-K) +                                  
082900                  WS-PCT-FRACIONARIO *                                    
083000                  (WS-TD-VALOR(WS-IX-K+1) - WS-TD-VALOR(WS-IX-K))         
083100           END-IF                                                         
083200           .                                                              
083300      *-----------------------------------------------------------        
083400      *    WRITE ONE YEARLY SUMMARY RECORD, INCLUDING N - SWR-0310        
083500      *-----------------------------------------------------------        
083600       080-GRAVAR-RESUMO-ANO.                                             
083700                                                                          
083800           ADD 1 TO WS-CT-ANOS                                            
083900           MOVE WS-TD-ANO(WS-IX-INICIO-GRUPO) TO WS-RA-ANO                
084000           MOVE WS-AC-MEDIA   TO WS-RA-MEDIA                              
084100           MOVE WS-AC-MAXIMO  TO WS-RA-MAXIMO                             
084200           MOVE WS-AC-MINIMO  TO WS-RA-MINIMO                             
084300           MOVE WS-PCT-50     TO WS-RA-MEDIANA                            
084400           MOVE WS-PCT-25     TO WS-RA-PCT25                              
084500           MOVE WS-PCT-50     TO WS-RA-PCT50                              
084600           MOVE WS-PCT-95     TO WS-RA-PCT95                              
084700           MOVE WS-PCT-99     TO WS-RA-PCT99                              
084800           MOVE WS-AC-N-GRUPO TO WS-RA-N                                  
084900                                                                          
085000           MOVE SPACES TO REG-RESUMO-ANO                                  
085100           STRING WS-RA-ANO      DELIMITED BY SIZE                        
085200                  ","            DELIMITED BY SIZE                        
085300                  WS-RA-MEDIA    DELIMITED BY SIZE                        
085400                  ","            DELIMITED BY SIZE                        
085500                  WS-RA-MAXIMO   DELIMITED BY SIZE                        
085600                  ","            DELIMITED BY SIZE                        
085700                  WS-RA-MINIMO   DELIMITED BY SIZE                        
085800                  ","            DELIMITED BY SIZE                        
085900                  WS-RA-MEDIANA  DELIMITED BY SIZE                        
086000                  ","            DELIMITED BY SIZE                        
086100                  WS-RA-PCT25    DELIMITED BY SIZE                        
086200                  ","            DELIMITED BY SIZE                        
086300                  WS-RA-PCT50    DELIMITED BY SIZE                        
086400                  ","            DELIMITED BY SIZE                        
086500                  WS-RA-PCT95    DELIMITED BY SIZE                        
086600                  ","            DELIMITED BY SIZE                        
086700                  WS-RA-PCT99    DELIMITED BY SIZE                        
086800                  ","            DELIMITED BY SIZE                        
086900                  WS-RA-N        DELIMITED BY SIZE                        
087000               INTO REG-RESUMO-ANO                                        
087100           WRITE REG-RESUMO-ANO                                           
087200           IF WS-FS-RES NOT = "00"                                        
087300              MOVE "ERROR WRITING ANOSUMRY"  TO WS-MSG                    
087400              MOVE WS-FS-RES                 TO WS-FS-MSG                 
087500              GO TO 999-ERRO                                              
087600           END-IF                                                         
087700           .                                                              
087800      *-----------------------------------------------------------        
087900      *    CLOSING PROCEDURES - TWO INFORMATIONAL LINES                   
088000      *-----------------------------------------------------------        
088100       090-TERMINAR.                                                      
088200                                                                          
088300           CLOSE F-COMBINADO                                              
088400           CLOSE F-RESUMO-ANO                                             
088500                                                                          
088600           DISPLAY " *====================================*"              
088700           DISPLAY " *  CONTROL TOTALS - HYPRG008         *"              
088800           DISPLAY " *------------------------------------*"              
088900           DISPLAY " * FEEDS LOADED OK       = " WS-CT-ARQUIVOS-OK        
089000           DISPLAY " * LINES READ            = " WS-CT-LIDOS              
089100           DISPLAY " * RECORDS PARSED VALID  = " WS-CT-VALIDOS            
089200           DISPLAY " * COMBINED ROWS WRITTEN = " WS-CT-FILTRADOS          
089300           DISPLAY " * DISTINCT YEARS WRITTEN= " WS-CT-ANOS               
089400           DISPLAY " *====================================*"              
089500           DISPLAY " *     NORMAL END OF HYPRG008          *"             
089600           DISPLAY " *====================================*"              
089700           .                                                              
089800      *-----------------------------------------------------------        
089900      *    ERROR ROUTINE                                                  
090000      *-----------------------------------------------------------        
090100       999-ERRO.                                                          
090200                                                                          
090300           DISPLAY " *------------------------------------*"              
090400           DISPLAY " *        PROGRAM CANCELLED           *"              
090500           DISPLAY " *------------------------------------*"              
090600           DISPLAY " * MESSAGE     = " WS-MSG                             
090700           DISPLAY " * FILE STATUS = " WS-FS-MSG                          
090800           DISPLAY " *------------------------------------*"              
090900           DISPLAY " *     ABNORMAL END OF HYPRG008        *"             
091000           DISPLAY " *------------------------------------*"              
091100           STOP RUN                                                       
091200           .                                                              
091300      *-----------> END OF PROGRAM HYPRG008 <---------------------        
